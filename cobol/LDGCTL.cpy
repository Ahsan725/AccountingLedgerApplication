000100***************************************************************
000200*                                                               *
000300*   LDGCTL  --  BATCH REQUEST CARD                              *
000400*                                                               *
000500*   REPLACES THE OLD ON-LINE MENU.  ONE RECORD ON CTLCARDS.DAT  *
000600*   DRIVES ONE UNIT OF WORK -- POST A TRANSACTION, OR PRODUCE   *
000700*   ONE LISTING/REPORT/SEARCH -- AGAINST THE LOGGED-IN USER     *
000800*   NAMED IN THE CARD.  CTL-ACTION-AREA IS A GENERIC SLOT THAT  *
000900*   IS REDEFINED A DIFFERENT WAY FOR EACH ACTION CODE, THE WAY  *
001000*   THE SHOP HAS ALWAYS LAID OUT MULTI-FUNCTION PARAMETER CARDS.*
001100*                                                               *
001200*   MAINT HISTORY.                                              *
001300*     1989-05-02 DWK  INITIAL CUT -- REPLACES CRT MENU SCREEN   *
001400*     1993-01-14 RPC  ADDED CUSTOM-SEARCH AREA (5 CRITERIA)     *
001500*     1998-11-02 SKT  Y2K -- PERIOD/CUSTOM DATES ALREADY YYYY-  *
001600*                     MM-DD, NO CARD LAYOUT CHANGE REQUIRED     *
001700***************************************************************
001800 01  CTL-CARD.
001900     05  CTL-ACTION-CODE         PIC X(06).
002000         88  CTL-ACTN-POST       VALUE 'POST  '.
002100         88  CTL-ACTN-LIST       VALUE 'LIST  '.
002200         88  CTL-ACTN-PERIOD     VALUE 'PERIOD'.
002300         88  CTL-ACTN-SRCHVEN    VALUE 'SVENDR'.
002400         88  CTL-ACTN-SRCHDSC    VALUE 'SDESCR'.
002500         88  CTL-ACTN-CUSTOM     VALUE 'CUSTOM'.
002600     05  CTL-USER-ID             PIC 9(05).
002700     05  CTL-PIN                 PIC X(08).
002800     05  CTL-ACTION-AREA         PIC X(150).
002900*                                                               *
003000*   REDEFINE 1 OF 4 -- POST A NEW DEPOSIT OR PAYMENT            *
003100*                                                               *
003200     05  CTL-POST-AREA REDEFINES CTL-ACTION-AREA.
003300         10  CTL-POST-FLAG       PIC X(01).
003400             88  CTL-POST-DEPOSIT  VALUE 'D'.
003500             88  CTL-POST-PAYMENT  VALUE 'P'.
003600         10  CTL-POST-AMOUNT-X   PIC 9(09)V99.
003700         10  CTL-POST-DESCRIPTION PIC X(30).
003800         10  CTL-POST-VENDOR     PIC X(30).
003900         10  FILLER              PIC X(68).
004000*                                                               *
004100*   REDEFINE 2 OF 4 -- LISTING SELECTOR (ALL/DEBIT/CREDIT)      *
004200*                      OR PERIOD-REPORT WINDOW SELECTOR         *
004300*                                                               *
004400     05  CTL-LIST-AREA REDEFINES CTL-ACTION-AREA.
004500         10  CTL-LIST-SELECTOR   PIC X(06).
004600             88  CTL-LIST-ALL    VALUE 'ALL   '.
004700             88  CTL-LIST-DEBIT  VALUE 'DEBIT '.
004800             88  CTL-LIST-CREDIT VALUE 'CREDIT'.
004900         10  FILLER              PIC X(144).
005000     05  CTL-PERIOD-AREA REDEFINES CTL-ACTION-AREA.
005100         10  CTL-PERIOD-CODE     PIC X(04).
005200             88  CTL-PERIOD-MTD  VALUE 'MTD '.
005300             88  CTL-PERIOD-PMON VALUE 'PMON'.
005400             88  CTL-PERIOD-YTD  VALUE 'YTD '.
005500             88  CTL-PERIOD-PYR  VALUE 'PYR '.
005600             88  CTL-PERIOD-CUST VALUE 'CUST'.
005700         10  CTL-PERIOD-START-X  PIC X(10).
005800         10  CTL-PERIOD-END-X    PIC X(10).
005900         10  FILLER              PIC X(126).
006000*                                                               *
006100*   REDEFINE 3 OF 4 -- VENDOR / DESCRIPTION SUBSTRING SEARCH    *
006200*                                                               *
006300     05  CTL-SEARCH-AREA REDEFINES CTL-ACTION-AREA.
006400         10  CTL-SEARCH-QUERY    PIC X(30).
006500         10  FILLER              PIC X(120).
006600*                                                               *
006700*   REDEFINE 4 OF 4 -- CUSTOM SEARCH, FIVE OPTIONAL CRITERIA    *
006800*                      BLANK MEANS "NOT SUPPLIED" FOR ALL FIVE  *
006900*                                                               *
007000     05  CTL-CUSTOM-AREA REDEFINES CTL-ACTION-AREA.
007100         10  CTL-CUST-START-X    PIC X(10).
007200         10  CTL-CUST-END-X      PIC X(10).
007300         10  CTL-CUST-DESC       PIC X(30).
007400         10  CTL-CUST-VENDOR     PIC X(30).
007500         10  CTL-CUST-AMOUNT-SW  PIC X(01).
007510             88  CTL-CUST-AMOUNT-GIVEN VALUE 'Y'.
007600         10  CTL-CUST-AMOUNT-X   PIC S9(09)V99.
007700         10  FILLER              PIC X(58).
