000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF THE SHOP                     *
000120* ALL RIGHTS RESERVED                                           *
000130****************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    LEDGB100.
000160 AUTHOR.        D W KOVACS.
000170 INSTALLATION.  GENERAL LEDGER SYSTEMS GROUP.
000180 DATE-WRITTEN.  05/02/89.
000190 DATE-COMPILED. 05/02/89.
000200 SECURITY.      NON-CONFIDENTIAL.
000210*
000220****************************************************************
000230* PROGRAM:  LEDGB100                                           *
000240*                                                                *
000250* READS THE USER PROFILE FILE AND THE TRANSACTION FILE INTO     *
000260* WORKING STORAGE TABLES, THEN DRIVES A STREAM OF REQUEST CARDS *
000270* (CTLCARDS.DAT) -- ONE CARD POSTS A NEW DEPOSIT OR PAYMENT,     *
000280* THE REST PRODUCE A LISTING, A PERIOD REPORT, OR A SEARCH,      *
000290* ALWAYS RESTRICTED TO THE REQUESTING USER'S OWN ROWS UNLESS     *
000300* THAT USER HAS ADMIN ACCESS.  REPLACES THE OLD ON-LINE MENU --  *
000310* SEE LDGCTL COPYBOOK FOR THE REQUEST CARD LAYOUT.               *
000320*                                                                *
000330* A GOOD CASE FOR THE YEAR-END DEBUGGING LAB -- CAN BE MADE TO  *
000340* REJECT A WHOLE BATCH OF CARDS IF PROFILES.DAT IS OUT OF STEP  *
000350* WITH THE PIN A TELLER KEYED ON A DEPOSIT SLIP.                *
000360****************************************************************
000370* CHANGE LOG.                                                   *
000380*                                                                *
000390*   05/02/89  DWK  INITIAL WRITE-UP -- REPLACES THE CRT MENU     *
000400*                  SCREENS LGM01/LGM02/LGM03 RETIRED THIS RUN.   *
000410*   08/14/89  DWK  ADDED DUPLICATE-TRANSACTION CHECK AFTER THE   *
000420*                  TELLER DEPT DOUBLE-KEYED A WIRE TWICE.        TKT0041
000430*   03/02/90  RPC  PERIOD REPORT -- MONTH-TO-DATE AND YEAR-TO-   *
000440*                  DATE WINDOWS ADDED PER ACCTG DEPT REQUEST.    *
000450*   11/14/90  RPC  PREVIOUS-MONTH AND PREVIOUS-YEAR WINDOWS      *
000460*                  ADDED; LEAP-YEAR TABLE FOR FEBRUARY.          TKT0097
000470*   09/30/91  RPC  VENDOR AND DESCRIPTION SEARCH SPLIT OUT OF    *
000480*                  THE OLD "FIND" CARD INTO TWO ACTION CODES.    *
000490*   06/02/92  RPC  PRF-NAME WIDENED 20 TO 30 (SEE LDGPROF).      *
000500*   01/14/93  RPC  CUSTOM SEARCH CARD ADDED -- FIVE OPTIONAL     *
000510*                  CRITERIA, UP/DOWN COMPATIBLE WITH OLD CARDS.  TKT0188
000520*   02/08/94  DWK  AMOUNT PARSE REWRITTEN -- OLD VERSION COULD   *
000530*                  NOT HANDLE A WHOLE-DOLLAR AMOUNT WITH NO      *
000540*                  DECIMAL POINT ON THE TRANSACTION FILE.        *
000550*   11/02/98  SKT  Y2K REMEDIATION.  ACCEPT FROM DATE STILL      *
000560*                  RETURNS A 2-DIGIT YEAR ON THIS COMPILER;      *
000570*                  ADDED A CENTURY WINDOW (00-49=20XX, ELSE 19XX)Y2K-004
000580*                  IN 055-DERIVE-CENTURY.  DATES STORED ON THE   *
000590*                  FILES ARE ALREADY FULL YYYY-MM-DD, NO CHANGE  *
000600*                  NEEDED THERE.                                 Y2K-004
000610*   04/19/99  SKT  Y2K -- RETESTED PMON/PYR WINDOWS ACROSS THE   *
000620*                  1999/2000 BOUNDARY, CLEAN.                   Y2K-004
000630*   06/19/03  LMT  REQUEST #30071 -- ADMIN GREETING NOW SHOWS    *
000640*                  "(ADMIN)" SUFFIX PER SECURITY OFFICER ASK.    REQ30071
000650*   10/03/07  LMT  CUSTOM SEARCH AMOUNT COMPARE NOW ROUNDS TO    *
000660*                  THE CENT BEFORE COMPARING (SEE 760-AMOUNT-CMP)REQ31820
000670*   11/12/07  PJH  REQUEST #34411 -- POSTED AMOUNTS WERE GOING   *
000680*                  OUT ON TRANSACT.DAT WITH THE EDIT PICTURE'S   *
000690*                  LEADING BLANKS STILL ATTACHED; 195-PARSE-     *
000700*                  AMOUNT SAW THE LEADING BLANK ON RELOAD AND    *
000710*                  SILENTLY DROPPED THE ROW AS UNPARSABLE.       *
000720*                  335-XXX ONLY EVER TRIMMED TRAILING PAD, SO    *
000730*                  ADDED 336-LEFT-JUST-SRC TO SQUEEZE THE LEAD   *
000740*                  BLANKS OUT FIRST (SEE 330-WRITE-TRAN-LINE).  REQ34411
000750*                  ALSO DROPPED THE DEAD :TAG:-AMOUNT-X MIRROR   *
000760*                  AND THE NEVER-WIRED ROW-DELETED-SW/88 FROM    *
000770*                  LDGTRAN -- NO DELETE ACTION EXISTS ON THIS    *
000780*                  LEDGER SO THE FLAG NEVER DID ANYTHING.        REQ34411
000790*   12/03/07  PJH  REQUEST #34488 -- WS-MSG-PERIOD-HDG FILLER    *
000800*                  WAS 30 BYTES, LITERAL WAS 32 -- HEADING CAME   *
000810*                  OUT "...BETWEE<DATE>" ON EVERY PERIOD REPORT.  *
000820*                  WIDENED THE FILLER, SHRUNK THE TRAILING PAD    *
000830*                  BY THE SAME 2 BYTES.  ALSO FIXED VENDOR/DESC/  *
000840*                  CUSTOM SEARCH QUERY LENGTH -- IT STOPPED AT    *
000850*                  THE FIRST EMBEDDED BLANK, SO "WHOLE FOODS"     *
000860*                  SEARCHED AS "WHOLE" ONLY.  NOW USES THE SAME   *
000870*                  TRAILING-SPACE SCAN AS 335-CALC-TRIM-LEN.     REQ34488
000880****************************************************************
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER. IBM-370.
000920 OBJECT-COMPUTER. IBM-370.
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM
000950     CLASS LOWER-CASE-LETTERS IS 'a' THRU 'z'
000960     CLASS UPPER-CASE-LETTERS IS 'A' THRU 'Z'.
000970*
000980****************************************************************
000990* CASE-CONVERSION ALPHABETS -- INSPECT CONVERTING TAKES TWO     *
001000* DATA ITEMS, NOT THE CLASS CONDITION-NAMES ABOVE (THOSE ARE    *
001010* FOR CLASS-TEST CONDITIONS ONLY).                              *
001020****************************************************************
001030 INPUT-OUTPUT SECTION.
001040 FILE-CONTROL.
001050     SELECT PROF-FILE   ASSIGN TO PROFILES
001060            ORGANIZATION IS LINE SEQUENTIAL
001070            FILE STATUS  IS WS-PROF-STATUS.
001080     SELECT TRAN-FILE   ASSIGN TO TRANSACT
001090            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS  IS WS-TRAN-STATUS.
001110     SELECT CTL-FILE    ASSIGN TO CTLCARDS
001120            ORGANIZATION IS LINE SEQUENTIAL
001130            FILE STATUS  IS WS-CTL-STATUS.
001140     SELECT RPT-FILE    ASSIGN TO RPTOUT
001150            ORGANIZATION IS LINE SEQUENTIAL
001160            FILE STATUS  IS WS-RPT-STATUS.
001170 DATA DIVISION.
001180 FILE SECTION.
001190*
001200*        USER PROFILE MASTER, ONE PIPE-DELIMITED ROW PER USER --
001210*        SEE THE RECORD LAYOUT NOTE IN WORKING STORAGE BELOW.
001220 FD  PROF-FILE.
001230 01  PROF-LINE-IN                PIC X(200).
001240*
001250*        POSTED-TRANSACTION MASTER.  OPENED INPUT AT THE TOP OF THE
001260*        RUN TO LOAD THE LEDGER TABLE, THEN REOPENED EXTEND SO
001270*        300-POST-TRANSACTION CAN APPEND NEW ROWS AS THEY ARE KEYED.
001280 FD  TRAN-FILE.
001290 01  TRAN-LINE-IO                PIC X(200).
001300*
001310 FD  CTL-FILE
001320     RECORDING MODE IS F.
001330*        REQUEST-CARD STREAM.  ONE CARD DRIVES ONE ACTION AGAINST
001340*        ONE LOGGED-IN USER -- LAYOUT IS THE SHARED LDGCTL COPYBOOK.
001350     COPY LDGCTL.
001360*
001370 FD  RPT-FILE
001380     RECORDING MODE IS F.
001390*        EVERY REPORT PARAGRAPH BELOW WRITES THROUGH THIS ONE FD;
001400*        THE 134-BYTE WIDTH MATCHES THE ONE-LINE FORMAT LEDGB200
001410*        BUILDS.
001420 01  RPT-LINE-OUT                PIC X(134).
001430*
001440 WORKING-STORAGE SECTION.
001450*
001460****************************************************************
001470* CASE-CONVERSION ALPHABETS FOR INSPECT ... CONVERTING           *
001480* TWO DATA ITEMS, NOT THE CLASS CONDITION-NAMES THAT APPEAR        *
001490* ELSEWHERE IN THIS SECTION -- THOSE ARE FOR IF/88 TESTS ONLY.     *
001500****************************************************************
001510 01  WS-ALPHA-UPPER   PIC X(26) VALUE
001520     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001530 01  WS-ALPHA-LOWER   PIC X(26) VALUE
001540     'abcdefghijklmnopqrstuvwxyz'.
001550*
001560****************************************************************
001570* FILE STATUS BYTES AND END-OF-FILE SWITCHES                    *
001580* ONE BYTE PER FILE, STANDARD SHOP CONVENTION -- AN 88 OF '00'     *
001590* OR '10' (EOF) DRIVES ALL READ LOGIC BELOW.                       *
001600****************************************************************
001610 01  WS-FILE-STATUSES.
001620     05  WS-PROF-STATUS          PIC X(02) VALUE SPACES.
001630         88  WS-PROF-OK          VALUE '00'.
001640         88  WS-PROF-AT-EOF      VALUE '10'.
001650     05  WS-TRAN-STATUS          PIC X(02) VALUE SPACES.
001660         88  WS-TRAN-OK          VALUE '00'.
001670         88  WS-TRAN-AT-EOF      VALUE '10'.
001680     05  WS-CTL-STATUS           PIC X(02) VALUE SPACES.
001690         88  WS-CTL-OK           VALUE '00'.
001700         88  WS-CTL-AT-EOF       VALUE '10'.
001710     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
001720         88  WS-RPT-OK           VALUE '00'.
001730     05  FILLER                  PIC X(10) VALUE SPACES.
001740 01  WS-EOF-SWITCHES.
001750     05  WS-PROF-EOF-SW          PIC X(01) VALUE 'N'.
001760         88  WS-PROF-EOF         VALUE 'Y'.
001770     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.
001780         88  WS-TRAN-EOF         VALUE 'Y'.
001790     05  WS-CTL-EOF-SW           PIC X(01) VALUE 'N'.
001800         88  WS-CTL-EOF          VALUE 'Y'.
001810     05  FILLER                  PIC X(07) VALUE SPACES.
001820*
001830****************************************************************
001840* USER PROFILE TABLE -- LOADED ONCE AT THE START OF THE RUN.    *
001850* LATER ROWS WITH A DUPLICATE USERID REPLACE AN EARLIER ROW,    *
001860* SO THE TABLE IS SCANNED BACKWARDS ON LOOKUP (120-FIND-PROFILE)*
001870****************************************************************
001880 77  WS-PROFILE-COUNT            PIC S9(05) COMP VALUE 0.
001890 01  WS-PROFILE-TABLE.
001900     05  WS-PROFILE-ENTRY OCCURS 0 TO 2000 TIMES
001910             DEPENDING ON WS-PROFILE-COUNT
001920             INDEXED BY PRF-IDX.
001930         COPY LDGPROF REPLACING ==:TAG:== BY ==WS-PRF==.
001940*
001950****************************************************************
001960* LEDGER TABLE -- EVERY TRANSACTION LOADED FROM TRANSACT.DAT    *
001970* PLUS ANY NEW ONES POSTED DURING THIS RUN.  THERE IS NO DELETE  *
001980* ACTION ON THIS LEDGER -- ONCE A ROW IS APPENDED IT STAYS, SO   *
001990* THE TABLE ONLY EVER GROWS FOR THE LIFE OF THE RUN.               *
002000****************************************************************
002010 77  WS-LEDGER-COUNT             PIC S9(07) COMP VALUE 0.
002020 01  WS-LEDGER-TABLE.
002030     05  WS-LEDGER-ENTRY OCCURS 0 TO 20000 TIMES
002040             DEPENDING ON WS-LEDGER-COUNT
002050             INDEXED BY LDG-IDX.
002060         COPY LDGTRAN REPLACING ==:TAG:== BY ==WS-LDG==.
002070*
002080****************************************************************
002090* VISIBLE VIEW -- THE SUBSET OF THE LEDGER TABLE THE CURRENT    *
002100* USER MAY SEE, SORTED DESCENDING BY DATE THEN TIME.  EVERY     *
002110* LISTING/REPORT/SEARCH PARAGRAPH BELOW WORKS OFF THIS TABLE.   *
002120****************************************************************
002130 77  WS-VIEW-COUNT               PIC S9(07) COMP VALUE 0.
002140 01  WS-VIEW-TABLE.
002150     05  WS-VIEW-ENTRY OCCURS 0 TO 20000 TIMES
002160             DEPENDING ON WS-VIEW-COUNT
002170             INDEXED BY VUE-IDX.
002180         COPY LDGTRAN REPLACING ==:TAG:== BY ==WS-VUE==.
002190 01  WS-HOLD-ENTRY.
002200     COPY LDGTRAN REPLACING ==:TAG:== BY ==WS-HLD==.
002210*
002220****************************************************************
002230* CURRENT-USER / AUTHENTICATION WORK AREA                       *
002240* FILLED BY 220-AUTHENTICATE ONCE PER CARD AND READ BY EVERY       *
002250* VISIBILITY TEST AND REPORT PARAGRAPH THAT FOLLOWS.               *
002260****************************************************************
002270 01  WS-CURRENT-USER.
002280     05  WS-CUR-USER-ID          PIC 9(05) VALUE 0.
002290     05  WS-CUR-USER-NAME        PIC X(30) VALUE SPACES.
002300     05  WS-CUR-ADMIN-SW         PIC X(01) VALUE 'N'.
002310         88  WS-CUR-IS-ADMIN     VALUE 'Y'.
002320     05  WS-AUTH-OK-SW           PIC X(01) VALUE 'N'.
002330         88  WS-AUTH-OK          VALUE 'Y'.
002340     05  FILLER                  PIC X(10) VALUE SPACES.
002350*
002360****************************************************************
002370* TODAY'S DATE, WITH THE Y2K CENTURY WINDOW APPLIED             *
002380* WS-TODAY-X IS THE EDITED FORM THAT GOES ON EVERY REPORT          *
002390* HEADING AND BECOMES THE POSTED-TRANSACTION DATE.                 *
002400****************************************************************
002410 01  WS-TODAY-6                  PIC 9(06).
002420 01  WS-TODAY-6-R REDEFINES WS-TODAY-6.
002430     05  WS-TODAY-YY             PIC 9(02).
002440     05  WS-TODAY-MM             PIC 9(02).
002450     05  WS-TODAY-DD             PIC 9(02).
002460 01  WS-TODAY-CCYY               PIC 9(04) VALUE 0.
002470 01  WS-TODAY-X                  PIC X(10) VALUE SPACES.
002480 01  WS-TODAY-EDIT.
002490     05  WS-TE-CCYY              PIC 9(04).
002500     05  FILLER                  PIC X(01) VALUE '-'.
002510     05  WS-TE-MM                PIC 9(02).
002520     05  FILLER                  PIC X(01) VALUE '-'.
002530     05  WS-TE-DD                PIC 9(02).
002540*
002550****************************************************************
002560* PERIOD-REPORT WINDOW BOUNDS AND LEAP-YEAR WORK AREA           *
002570* BUILT FRESH FOR EACH PERIOD-REPORT CARD -- NOTHING HERE          *
002580* SURVIVES FROM ONE REQUEST CARD TO THE NEXT.                      *
002590****************************************************************
002600 01  WS-WINDOW-START-X           PIC X(10) VALUE SPACES.
002610 01  WS-WINDOW-END-X             PIC X(10) VALUE SPACES.
002620 01  WS-WINDOW-SWAP-X            PIC X(10) VALUE SPACES.
002630 01  WS-WINDOW-BUILD.
002640     05  WS-WB-CCYY              PIC 9(04).
002650     05  FILLER                  PIC X(01) VALUE '-'.
002660     05  WS-WB-MM                PIC 9(02).
002670     05  FILLER                  PIC X(01) VALUE '-'.
002680     05  WS-WB-DD                PIC 9(02).
002690 01  WS-PM-CCYY                  PIC 9(04).
002700 01  WS-PM-MM                    PIC 9(02).
002710 01  WS-PM-LAST-DD               PIC 9(02).
002720 77  WS-LEAP-SW                  PIC X(01) VALUE 'N'.
002730     88  WS-LEAP-YEAR            VALUE 'Y'.
002740 01  WS-LEAP-WORK.
002750     05  WS-LEAP-Q4              PIC 9(04) COMP.
002760     05  WS-LEAP-R4              PIC 9(04) COMP.
002770     05  WS-LEAP-Q100            PIC 9(04) COMP.
002780     05  WS-LEAP-R100            PIC 9(04) COMP.
002790     05  WS-LEAP-Q400            PIC 9(04) COMP.
002800     05  WS-LEAP-R400            PIC 9(04) COMP.
002810     05  FILLER                  PIC X(05) VALUE SPACES.
002820 01  WS-MONTH-LEN-TABLE.
002830     05  FILLER PIC 9(02) VALUE 31.
002840     05  FILLER PIC 9(02) VALUE 28.
002850     05  FILLER PIC 9(02) VALUE 31.
002860     05  FILLER PIC 9(02) VALUE 30.
002870     05  FILLER PIC 9(02) VALUE 31.
002880     05  FILLER PIC 9(02) VALUE 30.
002890     05  FILLER PIC 9(02) VALUE 31.
002900     05  FILLER PIC 9(02) VALUE 31.
002910     05  FILLER PIC 9(02) VALUE 30.
002920     05  FILLER PIC 9(02) VALUE 31.
002930     05  FILLER PIC 9(02) VALUE 30.
002940     05  FILLER PIC 9(02) VALUE 31.
002950 01  WS-MONTH-LEN-R REDEFINES WS-MONTH-LEN-TABLE.
002960     05  WS-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
002970*
002980****************************************************************
002990* ROW-PARSING WORK AREA -- UNSTRING TARGETS FOR EACH FILE       *
003000* ONE SET PER FILE SINCE THE TWO LAYOUTS DO NOT SHARE A            *
003010* PIPE-FIELD COUNT.                                                *
003020****************************************************************
003030 77  WS-PROF-FIELD-COUNT         PIC S9(02) COMP VALUE 0.
003040 77  WS-PROF-ROW-BAD-SW          PIC X(01) VALUE 'N'.
003050     88  WS-PROF-ROW-BAD         VALUE 'Y'.
003060 01  WS-PROF-FIELDS.
003070     05  WS-PFLD-1               PIC X(10) VALUE SPACES.
003080     05  WS-PFLD-2               PIC X(30) VALUE SPACES.
003090     05  WS-PFLD-3               PIC X(08) VALUE SPACES.
003100     05  WS-PFLD-4               PIC X(05) VALUE SPACES.
003110     05  FILLER                  PIC X(05) VALUE SPACES.
003120 01  WS-PFLD-1-UC                PIC X(10) VALUE SPACES.
003130 01  WS-PFLD-4-UC                PIC X(05) VALUE SPACES.
003140 77  WS-PFLD-1-LEN               PIC S9(02) COMP VALUE 0.
003150*
003160 77  WS-TRAN-FIELD-COUNT         PIC S9(02) COMP VALUE 0.
003170 77  WS-TRAN-ROW-BAD-SW          PIC X(01) VALUE 'N'.
003180     88  WS-TRAN-ROW-BAD         VALUE 'Y'.
003190 01  WS-TRAN-FIELDS.
003200     05  WS-TFLD-1               PIC X(10) VALUE SPACES.
003210     05  WS-TFLD-2               PIC X(10) VALUE SPACES.
003220     05  WS-TFLD-3               PIC X(08) VALUE SPACES.
003230     05  WS-TFLD-4               PIC X(30) VALUE SPACES.
003240     05  WS-TFLD-5               PIC X(30) VALUE SPACES.
003250     05  WS-TFLD-6               PIC X(14) VALUE SPACES.
003260     05  FILLER                  PIC X(05) VALUE SPACES.
003270 01  WS-TFLD-1-UC                PIC X(10) VALUE SPACES.
003280 77  WS-TFLD-1-LEN               PIC S9(02) COMP VALUE 0.
003290*
003300****************************************************************
003310* AMOUNT-TEXT PARSER WORK AREA (NO DECIMAL-POINT FUNCTION IN    *
003320* THIS COMPILER -- WORKED OUT BY HAND, SEE 195-PARSE-AMOUNT)    *
003330* A ROW WITH NO DECIMAL POINT IS A WHOLE-DOLLAR AMOUNT --          *
003340* WS-AMOUNT-CENTS-X DEFAULTS TO '00' UNTIL PROVEN OTHERWISE.       *
003350****************************************************************
003360 77  WS-AMOUNT-LEN               PIC S9(02) COMP VALUE 0.
003370 77  WS-AMOUNT-DIGIT-LEN         PIC S9(02) COMP VALUE 0.
003380 77  WS-AMOUNT-DOT-POS           PIC S9(02) COMP VALUE 0.
003390 77  WS-AMOUNT-FRAC-LEN          PIC S9(02) COMP VALUE 0.
003400 01  WS-AMOUNT-SIGN              PIC X(01) VALUE SPACES.
003410 01  WS-AMOUNT-DIGITS            PIC X(14) VALUE SPACES.
003420 01  WS-AMOUNT-WHOLE-X           PIC X(11) VALUE SPACES.
003430 01  WS-AMOUNT-CENTS-X           PIC X(02) VALUE '00'.
003440 01  WS-AMOUNT-WHOLE-N           PIC 9(09) VALUE 0.
003450 01  WS-AMOUNT-CENTS-N           PIC 9(02) VALUE 0.
003460 77  WS-AMOUNT-VALID-SW          PIC X(01) VALUE 'N'.
003470     88  WS-AMOUNT-VALID         VALUE 'Y'.
003480 01  WS-AMOUNT-PARSED            PIC S9(09)V99 COMP-3 VALUE 0.
003490*
003500****************************************************************
003510* DUPLICATE-DETECTION AND MISCELLANEOUS COUNTERS (ALL COMP-3,   *
003520* SAME AS THE COUNTERS IN THE OLD SAM1/SAM3ABND TRAN-UPDATE RUN)*
003530* EVERY COUNTER HERE IS DISPLAYED BY NAME AT 800-CLOSE-ALL SO      *
003540* THE OPERATOR'S RUN LOG MATCHES WHAT ACTUALLY HAPPENED.           *
003550****************************************************************
003560 77  WS-DUP-FOUND-SW             PIC X(01) VALUE 'N'.
003570     88  WS-DUP-FOUND            VALUE 'Y'.
003580 01  WS-RUN-COUNTERS.
003590     05  WS-PROF-LOADED-CNT      PIC S9(07) COMP-3 VALUE 0.
003600     05  WS-PROF-SKIPPED-CNT     PIC S9(07) COMP-3 VALUE 0.
003610     05  WS-TRAN-LOADED-CNT      PIC S9(07) COMP-3 VALUE 0.
003620     05  WS-TRAN-SKIPPED-CNT     PIC S9(07) COMP-3 VALUE 0.
003630     05  WS-TRAN-DUP-CNT         PIC S9(07) COMP-3 VALUE 0.
003640     05  WS-POSTED-CNT           PIC S9(07) COMP-3 VALUE 0.
003650     05  WS-CARDS-PROCESSED-CNT  PIC S9(07) COMP-3 VALUE 0.
003660     05  WS-CARDS-REJECTED-CNT   PIC S9(07) COMP-3 VALUE 0.
003670     05  WS-LINES-WRITTEN-CNT    PIC S9(07) COMP-3 VALUE 0.
003680     05  FILLER                  PIC X(05) VALUE SPACES.
003690*
003700****************************************************************
003710* GENERAL-PURPOSE SUBSCRIPTS AND SWITCHES                       *
003720* SHARED ACROSS SEVERAL UNRELATED PARAGRAPHS -- NONE OF THEM       *
003730* CALL EACH OTHER, SO REUSE IS SAFE.                               *
003740****************************************************************
003750 77  WS-I                        PIC S9(07) COMP VALUE 0.
003760 77  WS-J                        PIC S9(07) COMP VALUE 0.
003770 77  WS-M                        PIC S9(02) COMP VALUE 0.
003780 77  WS-MATCH-SW                 PIC X(01) VALUE 'N'.
003790     88  WS-MATCH-FOUND          VALUE 'Y'.
003800 77  WS-SHIFT-DONE-SW            PIC X(01) VALUE 'N'.
003810     88  WS-SHIFT-DONE           VALUE 'Y'.
003820 77  WS-USERID-SCAN-TEMP         PIC 9(05) VALUE 0.
003830*
003840****************************************************************
003850* DUPLICATE-DETECTION CANDIDATE -- LOADED BY THE CALLER OF       *
003860* 129-CHECK-DUPLICATE (EITHER THE FILE LOADER OR THE POSTER)     TKT0041
003870* BEFORE THE PARAGRAPH IS PERFORMED.                             TKT0041
003880****************************************************************
003890 01  WS-CAND-USER-ID             PIC 9(05) VALUE 0.
003900 01  WS-CAND-TRAN-DATE-X         PIC X(10) VALUE SPACES.
003910 01  WS-CAND-TRAN-TIME-X         PIC X(08) VALUE SPACES.
003920 01  WS-CAND-DESCRIPTION         PIC X(30) VALUE SPACES.
003930 01  WS-CAND-VENDOR              PIC X(30) VALUE SPACES.
003940 01  WS-CAND-AMOUNT              PIC S9(09)V99 COMP-3 VALUE 0.
003950*
003960****************************************************************
003970* SUBSTRING-SEARCH WORK AREA (REFERENCE MODIFICATION, THE SAME  *
003980* TECHNIQUE THE SHOP USES ON TRAN-KEY IN THE OLD SAM1 PROGRAM)  *
003990* WS-SCAN-FIELD AND WS-QUERY-TEXT ARE BOTH LOWERCASED BEFORE       *
004000* 720-FIELD-CONTAINS EVER SEES THEM.                               *
004010****************************************************************
004020 01  WS-QUERY-TEXT               PIC X(30) VALUE SPACES.
004030 77  WS-QUERY-LEN                PIC S9(02) COMP VALUE 0.
004040 01  WS-SCAN-FIELD               PIC X(30) VALUE SPACES.
004050 77  WS-SCAN-LEN                 PIC S9(02) COMP VALUE 30.
004060 77  WS-SCAN-POS                 PIC S9(02) COMP VALUE 0.
004070 77  WS-CONTAINS-SW              PIC X(01) VALUE 'N'.
004080     88  WS-CONTAINS-YES         VALUE 'Y'.
004090*
004100****************************************************************
004110* CUSTOM-SEARCH FILTER WORK AREA                                *
004120* ALL FIVE CRITERIA ARE OPTIONAL; A BLANK ONE IS SIMPLY NOT        *
004130* APPLIED (SEE 750-CUSTOM-SEARCH).                                 *
004140****************************************************************
004150 77  WS-CUST-START-OK-SW         PIC X(01) VALUE 'N'.
004160     88  WS-CUST-HAS-START       VALUE 'Y'.
004170 77  WS-CUST-END-OK-SW           PIC X(01) VALUE 'N'.
004180     88  WS-CUST-HAS-END         VALUE 'Y'.
004190 77  WS-CUST-DESC-OK-SW          PIC X(01) VALUE 'N'.
004200     88  WS-CUST-HAS-DESC        VALUE 'Y'.
004210 77  WS-CUST-VENDOR-OK-SW        PIC X(01) VALUE 'N'.
004220     88  WS-CUST-HAS-VENDOR      VALUE 'Y'.
004230 01  WS-CUST-DESC-LC             PIC X(30) VALUE SPACES.
004240 01  WS-CUST-VENDOR-LC           PIC X(30) VALUE SPACES.
004250 77  WS-CUST-PASS-SW             PIC X(01) VALUE 'Y'.
004260     88  WS-CUST-PASS            VALUE 'Y'.
004270 77  WS-ANY-PRINTED-SW           PIC X(01) VALUE 'N'.
004280     88  WS-ANY-PRINTED          VALUE 'Y'.
004290*
004300****************************************************************
004310* FORMATTED REPORT LINE RETURNED BY LEDGB200                    *
004320* LEDGB200 RETURNS EXACTLY ONE 134-BYTE LINE PER CALL -- THIS      *
004330* PROGRAM NEVER BUILDS A REPORT LINE ITSELF.                       *
004340****************************************************************
004350 01  WS-FORMATTED-LINE           PIC X(134) VALUE SPACES.
004360*
004370****************************************************************
004380* LITERAL MESSAGE LINES                                        *
004390* STANDARD FILLER-FREE MESSAGE RECORDS -- WRITTEN VERBATIM TO      *
004400* RPT-FILE WHEN A SEARCH OR REPORT TURNS UP NOTHING.               *
004410****************************************************************
004420 01  WS-MSG-AUTH-FAILED          PIC X(40) VALUE
004430     'AUTHENTICATION FAILED FOR USER-ID: '.
004440 01  WS-MSG-ADMIN-SUFFIX         PIC X(08) VALUE ' (ADMIN)'.
004450 01  WS-MSG-NO-SEARCH-HITS       PIC X(26) VALUE
004460     'No matching transactions.'.
004470 01  WS-MSG-NO-CUSTOM-HITS       PIC X(36) VALUE
004480     'No transactions match your filters.'.
004490 01  WS-MSG-PERIOD-HDG.
004500*        LITERAL IS 32 BYTES, NOT 30 -- FILLER WIDENED TO MATCH
004510*        SO THE WORD "between" DOES NOT GET CHOPPED TO "betwee"
004520*        AND RUN INTO THE START DATE.  TRAILING FILLER SHRUNK BY
004530*        THE SAME 2 BYTES SO RPT-LINE-OUT STAYS 134 WIDE.       REQ34488
004540     05  FILLER                  PIC X(32) VALUE
004550         'Displaying transactions between '.
004560     05  WS-MSG-PERIOD-START     PIC X(10) VALUE SPACES.
004570     05  FILLER                  PIC X(05) VALUE ' and '.
004580     05  WS-MSG-PERIOD-END       PIC X(10) VALUE SPACES.
004590     05  FILLER                  PIC X(77) VALUE SPACES.
004600*
004610****************************************************************
004620* 300-XXX WORK AREA -- TRANSACTION POSTER                        *
004630* HOLDS THE DERIVED POSTING TIMESTAMP AND THE TRIM/SHIFT WORK      *
004640* FIELDS SHARED BY 308-DERIVE-NOW-TIME AND 330-WRITE-TRAN-LINE.    *
004650****************************************************************
004660 01  WS-NOW-TIME-8               PIC 9(08) VALUE 0.
004670 01  WS-NOW-TIME-8-R REDEFINES WS-NOW-TIME-8.
004680     05  WS-NOW-HH               PIC 9(02).
004690     05  WS-NOW-MI               PIC 9(02).
004700     05  WS-NOW-SS               PIC 9(02).
004710     05  WS-NOW-HS               PIC 9(02).
004720 01  WS-NOW-TIME-EDIT.
004730     05  WS-NTE-HH               PIC 9(02).
004740     05  FILLER                  PIC X(01) VALUE ':'.
004750     05  WS-NTE-MI               PIC 9(02).
004760     05  FILLER                  PIC X(01) VALUE ':'.
004770     05  WS-NTE-SS               PIC 9(02).
004780 01  WS-NOW-TIME-X               PIC X(08) VALUE SPACES.
004790*
004800 01  WS-POST-USERID-ED           PIC ZZZZ9.
004810 01  WS-POST-AMOUNT-ED           PIC -(9)9.99.
004820 01  WS-POST-CONFIRM-TYPE        PIC X(07) VALUE SPACES.
004830 01  WS-POST-USERID-LEN          PIC S9(02) COMP VALUE 0.
004840 01  WS-POST-DESC-LEN            PIC S9(02) COMP VALUE 0.
004850 01  WS-POST-VENDOR-LEN          PIC S9(02) COMP VALUE 0.
004860 01  WS-POST-AMOUNT-LEN          PIC S9(02) COMP VALUE 0.
004870*
004880****************************************************************
004890* GENERIC TRAILING-SPACE TRIM -- USED TO STRIP PAD SPACES OFF   *
004900* A FIELD BEFORE IT GOES OUT TO THE TEXT FILE.  SCANS THE       *
004910* 30-BYTE WORK BUFFER BACKWARDS FOR THE LAST NON-SPACE CHAR.    *
004920****************************************************************
004930 01  WS-TRIM-SRC                 PIC X(30) VALUE SPACES.
004940 01  WS-TRIM-MAXLEN              PIC S9(02) COMP VALUE 30.
004950 01  WS-TRIM-LEN                 PIC S9(02) COMP VALUE 0.
004960*
004970*        FLOATING-INSERTION EDIT PICTURES (SEE WS-POST-AMOUNT-ED)
004980*        PAD WITH *LEADING* BLANKS, NOT TRAILING ONES -- THIS PAIR
004990*        LEFT-JUSTIFIES WS-TRIM-SRC BEFORE THE TRAILING-TRIM ABOVE
005000*        EVER RUNS, OR THE AMOUNT GOES OUT ON TRANSACT.DAT WITH THE
005010*        BLANKS STILL IN FRONT AND WON'T READ BACK ON THE NEXT RUN.
005020 01  WS-TRIM-LEAD-CNT            PIC S9(02) COMP VALUE 0.
005030 01  WS-TRIM-SRC-HOLD            PIC X(30) VALUE SPACES.
005040*
005050 01  WS-POST-LINE-OUT            PIC X(200) VALUE SPACES.
005060*
005070****************************************************************
005080 PROCEDURE DIVISION.
005090****************************************************************
005100*
005110******************************************************************
005120* 000-XXX  --  RUN CONTROL                                        *
005130* TOP OF THE RUN.  LOAD THE TWO MASTER FILES INTO WORKING STORAGE *
005140* THEN DRIVE THE REQUEST-CARD STREAM ONE CARD AT A TIME UNTIL     *
005150* CTLCARDS.DAT IS EXHAUSTED.  NO CARD EVER TOUCHES THE FILES      *
005160* DIRECTLY -- EVERYTHING WORKS OFF THE IN-MEMORY TABLES.          *
005170******************************************************************
005180 000-MAIN-CONTROL.
005190     PERFORM 050-INITIALIZE      THRU 050-EXIT.
005200     PERFORM 100-OPEN-MASTERS    THRU 100-EXIT.
005210     PERFORM 110-LOAD-PROFILES   THRU 110-EXIT.
005220     PERFORM 120-LOAD-LEDGER     THRU 120-EXIT.
005230*        BOTH MASTER TABLES ARE FULLY LOADED BY THIS POINT -- SAFE
005240*        TO OPEN THE CARD READER AND START SERVICING REQUESTS.
005250     PERFORM 180-OPEN-CTL-RPT    THRU 180-EXIT.
005260*        ONE CARD PER ITERATION UNTIL THE READER HITS END OF FILE.
005270     PERFORM 200-PROCESS-CARDS   THRU 200-EXIT
005280             UNTIL WS-CTL-EOF.
005290*        RUN ENDS HERE -- EVERY OTHER PARAGRAPH IN THE PROGRAM IS
005300*        REACHED ONLY THROUGH THE PERFORM CHAIN STARTING ABOVE.
005310     PERFORM 800-CLOSE-ALL       THRU 800-EXIT.
005320     GOBACK.
005330*
005340******************************************************************
005350* 050-XXX  --  RUN-DATE SETUP                                     *
005360* ESTABLISHES TODAY'S DATE FOR THE PERIOD-REPORT WINDOW MATH      *
005370* (650-XXX) AND FOR THE RUN-START MESSAGE ON THE CONSOLE.         *
005380******************************************************************
005390 050-INITIALIZE.
005400     ACCEPT WS-TODAY-6 FROM DATE.
005410     PERFORM 055-DERIVE-CENTURY  THRU 055-EXIT.
005420     MOVE WS-TODAY-CCYY          TO WS-TE-CCYY.
005430     MOVE WS-TODAY-MM            TO WS-TE-MM.
005440     MOVE WS-TODAY-DD            TO WS-TE-DD.
005450*        WS-TODAY-X IS PLAIN TEXT (MM/DD/CCYY) -- EVERY PLACE THIS
005460*        PROGRAM STAMPS A DATE ONTO A RECORD OR REPORT USES IT.
005470     MOVE WS-TODAY-EDIT          TO WS-TODAY-X.
005480     DISPLAY 'LEDGB100 STARTED - RUN DATE ' WS-TODAY-X.
005490 050-EXIT.
005500     EXIT.
005510*
005520*        THIS PARAGRAPH IS WHAT MAKES THE SHOP'S OLD TWO-DIGIT-YEAR
005530*        MASTER FILES SAFE TO RUN PAST THE TURN OF THE CENTURY.
005540 055-DERIVE-CENTURY.
005550*        Y2K CENTURY WINDOW -- 00 THRU 49 IS 20XX, ELSE 19XX     Y2K-004
005560     IF WS-TODAY-YY < 50
005570         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
005580     ELSE
005590         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
005600     END-IF.
005610 055-EXIT.
005620     EXIT.
005630*
005640******************************************************************
005650* 100-XXX  --  MASTER FILE OPEN                                   *
005660* OPENS PROFILES.DAT AND TRANSACT.DAT FOR INPUT.  A MISSING FILE  *
005670* IS NOT FATAL HERE -- THE LOADER PARAGRAPHS BELOW TREAT AN       *
005680* IMMEDIATE AT-END AS "NO ROWS", NOT AN ABEND, SINCE A FIRST-EVER *
005690* RUN AT A NEW BRANCH MAY HAVE AN EMPTY TRANSACT.DAT.             *
005700******************************************************************
005710 100-OPEN-MASTERS.
005720     OPEN INPUT PROF-FILE.
005730     IF NOT WS-PROF-OK AND NOT WS-PROF-AT-EOF
005740         DISPLAY 'PROFILES.DAT NOT FOUND - RC: ' WS-PROF-STATUS
005750     END-IF.
005760     OPEN INPUT TRAN-FILE.
005770     IF NOT WS-TRAN-OK AND NOT WS-TRAN-AT-EOF
005780         DISPLAY 'TRANSACT.DAT NOT FOUND - RC: ' WS-TRAN-STATUS
005790     END-IF.
005800 100-EXIT.
005810     EXIT.
005820*
005830****************************************************************
005840* 110-XXX  --  PROFILE LOADER                                   *
005850* READS PROFILES.DAT ONCE, TOP TO BOTTOM, BUILDING WS-PROFILE-     *
005860* TABLE -- NO RANDOM ACCESS, NO RE-READ LATER IN THE RUN.          *
005870****************************************************************
005880 110-LOAD-PROFILES.
005890     IF NOT WS-PROF-OK
005900         GO TO 110-EXIT
005910     END-IF.
005920     PERFORM 111-READ-PROF-FILE  THRU 111-EXIT.
005930     PERFORM 112-PROCESS-PROF-ROW THRU 112-EXIT
005940             UNTIL WS-PROF-EOF.
005950 110-EXIT.
005960     EXIT.
005970*
005980*        READ ONE LINE OF PROFILES.DAT; SET THE EOF SWITCH WHEN DONE.
005990 111-READ-PROF-FILE.
006000     READ PROF-FILE
006010         AT END SET WS-PROF-EOF TO TRUE
006020     END-READ.
006030 111-EXIT.
006040     EXIT.
006050*
006060*        VALIDATES AND UNPACKS ONE PROFILE ROW.  A HEADER ROW (FIRST
006070*        FIELD = 'USERID'), A BLANK LINE, OR A NON-NUMERIC USERID ARE
006080*        ALL SKIPPED RATHER THAN TREATED AS FATAL -- PROFILES.DAT IS
006090*        MAINTAINED BY HAND IN A SPREADSHEET AND RE-SAVED AS TEXT, SO A
006100*        STRAY BLANK LINE AT THE BOTTOM IS THE NORM, NOT THE EXCEPTION.
006110******************************************************************
006120* 112-XXX -- PROFILE LOADER                                        *
006130* ONE PROFILE-FILE RECORD, PIPE-DELIMITED -- USERID|NAME|PIN|      *
006140* ACCESS.  ACCESS IS OPTIONAL (3 FIELDS IS STILL A GOOD ROW);      *
006150* A HEADER ROW STARTING 'USERID' IS SKIPPED, NOT COUNTED BAD.      *
006160******************************************************************
006170 112-PROCESS-PROF-ROW.
006180     MOVE 'N' TO WS-PROF-ROW-BAD-SW.
006190     IF PROF-LINE-IN = SPACES
006200         GO TO 112-NEXT
006210     END-IF.
006220     UNSTRING PROF-LINE-IN DELIMITED BY '|'
006230         INTO WS-PFLD-1 WS-PFLD-2 WS-PFLD-3 WS-PFLD-4
006240         TALLYING IN WS-PROF-FIELD-COUNT
006250     END-UNSTRING.
006260*       FEWER THAN 3 PIPE FIELDS MEANS THE ROW CANNOT EVEN CARRY A
006270*       USERID/NAME/PIN -- NOTHING FURTHER TO VALIDATE, REJECT NOW.
006280     IF WS-PROF-FIELD-COUNT < 3
006290         SET WS-PROF-ROW-BAD TO TRUE
006300         GO TO 112-BAD-ROW
006310     END-IF.
006320     MOVE WS-PFLD-1 TO WS-PFLD-1-UC.
006330     INSPECT WS-PFLD-1-UC CONVERTING WS-ALPHA-LOWER
006340             TO WS-ALPHA-UPPER.
006350     IF WS-PFLD-1-UC(1:6) = 'USERID'
006360         GO TO 112-NEXT
006370     END-IF.
006380     INSPECT WS-PFLD-1 TALLYING WS-PFLD-1-LEN
006390             FOR CHARACTERS BEFORE INITIAL SPACE.
006400     IF WS-PFLD-1-LEN = 0
006410         SET WS-PROF-ROW-BAD TO TRUE
006420         GO TO 112-BAD-ROW
006430     END-IF.
006440*       USERID MUST BE ALL DIGITS -- IT IS STORED AS A NUMERIC FIELD
006450*       SO IT CAN BE COMPARED AGAINST THE TRANSACTION FILE'S USERID.
006460     IF WS-PFLD-1(1:WS-PFLD-1-LEN) NOT NUMERIC
006470         SET WS-PROF-ROW-BAD TO TRUE
006480         GO TO 112-BAD-ROW
006490     END-IF.
006500     PERFORM 113-STORE-PROF-ROW  THRU 113-EXIT.
006510     GO TO 112-NEXT.
006520*        COUNTS AND LOGS THE ROW BUT DOES NOT STOP THE RUN -- ONE
006530*        BAD LINE IN PROFILES.DAT IS NOT REASON TO LOSE EVERY OTHER.
006540 112-BAD-ROW.
006550     ADD 1 TO WS-PROF-SKIPPED-CNT.
006560     DISPLAY 'PROFILE ROW SKIPPED - UNPARSABLE: ' PROF-LINE-IN.
006570 112-NEXT.
006580     PERFORM 111-READ-PROF-FILE THRU 111-EXIT.
006590 112-EXIT.
006600     EXIT.
006610*
006620*        PRF-IDX ENDS THIS PARAGRAPH POINTING AT WHICHEVER SLOT THE
006630*        ROW BELONGS IN, WHETHER THAT IS A MATCH OR A BRAND-NEW SLOT.
006640 113-STORE-PROF-ROW.
006650*        LATER ROW WITH THE SAME USERID REPLACES AN EARLIER ONE --
006660*        SCAN THE TABLE FIRST; IF NOT FOUND, ADD A NEW ENTRY.
006670     MOVE 'N' TO WS-MATCH-SW.
006680     MOVE 0 TO WS-USERID-SCAN-TEMP.
006690     MOVE WS-PFLD-1(1:WS-PFLD-1-LEN) TO WS-USERID-SCAN-TEMP.
006700     IF WS-PROFILE-COUNT > 0
006710         PERFORM 113-SCAN-PROF-TABLE THRU 113-SCAN-EXIT
006720                 VARYING PRF-IDX FROM 1 BY 1
006730                 UNTIL PRF-IDX > WS-PROFILE-COUNT
006740                 OR WS-MATCH-FOUND
006750     END-IF.
006760     IF NOT WS-MATCH-FOUND
006770         ADD 1 TO WS-PROFILE-COUNT
006780         SET PRF-IDX TO WS-PROFILE-COUNT
006790     END-IF.
006800     MOVE WS-USERID-SCAN-TEMP    TO WS-PRF-USER-ID(PRF-IDX).
006810*        NAME AND PIN ARE TAKEN AS GIVEN, NO UPPERCASING -- ONLY THE
006820*        ACCESS-LEVEL FLAG BELOW IS CASE-FOLDED, SINCE IT IS TESTED.
006830     MOVE WS-PFLD-2              TO WS-PRF-NAME(PRF-IDX).
006840     MOVE WS-PFLD-3              TO WS-PRF-PIN(PRF-IDX).
006850     IF WS-PROF-FIELD-COUNT >= 4
006860         MOVE WS-PFLD-4          TO WS-PRF-ACCESS(PRF-IDX)
006870     ELSE
006880         MOVE SPACES             TO WS-PRF-ACCESS(PRF-IDX)
006890     END-IF.
006900     MOVE WS-PRF-ACCESS(PRF-IDX) TO WS-PRF-ACCESS-UC(PRF-IDX).
006910     INSPECT WS-PRF-ACCESS-UC(PRF-IDX) CONVERTING
006920             WS-ALPHA-LOWER TO WS-ALPHA-UPPER.
006930     SET WS-PRF-ROW-IN-USE(PRF-IDX) TO TRUE.
006940     ADD 1 TO WS-PROF-LOADED-CNT.
006950 113-EXIT.
006960     EXIT.
006970*
006980 113-SCAN-PROF-TABLE.
006990     IF WS-PRF-USER-ID(PRF-IDX) = WS-USERID-SCAN-TEMP
007000         SET WS-MATCH-FOUND TO TRUE
007010     END-IF.
007020 113-SCAN-EXIT.
007030     EXIT.
007040*
007050****************************************************************
007060* 120-XXX  --  TRANSACTION LOADER                                *
007070* READS TRANSACT.DAT ONCE TO BUILD THE STARTING LEDGER TABLE,      *
007080* THEN CLOSES AND REOPENS IN EXTEND MODE FOR LATER POSTING.        *
007090****************************************************************
007100 120-LOAD-LEDGER.
007110     IF NOT WS-TRAN-OK
007120         GO TO 120-REOPEN
007130     END-IF.
007140     PERFORM 121-READ-TRAN-FILE  THRU 121-EXIT.
007150     PERFORM 122-PROCESS-TRAN-ROW THRU 122-EXIT
007160             UNTIL WS-TRAN-EOF.
007170     CLOSE TRAN-FILE.
007180 120-REOPEN.
007190*        REOPENED IN EXTEND MODE SO 330-WRITE-TRAN-LINE CAN       *
007200*        APPEND NEW POSTED ROWS LATER IN THE RUN.                 *
007210     OPEN EXTEND TRAN-FILE.
007220     IF NOT WS-TRAN-OK
007230         DISPLAY 'TRANSACT.DAT COULD NOT BE OPENED FOR APPEND'
007240     END-IF.
007250 120-EXIT.
007260     EXIT.
007270*
007280*        READ ONE LINE OF TRANSACT.DAT; SET THE EOF SWITCH WHEN DONE.
007290 121-READ-TRAN-FILE.
007300     READ TRAN-FILE
007310         AT END SET WS-TRAN-EOF TO TRUE
007320     END-READ.
007330 121-EXIT.
007340     EXIT.
007350*
007360*        VALIDATES AND UNPACKS ONE TRANSACTION ROW -- SAME SKIP-DON'T-
007370*        ABEND POLICY AS 112-PROCESS-PROF-ROW.  THE AMOUNT FIELD GETS
007380*        THE HAND-ROLLED PARSE IN 195-PARSE-AMOUNT SINCE IT MAY OR MAY
007390*        NOT CARRY A DECIMAL POINT DEPENDING ON HOW THE TELLER KEYED IT.
007400******************************************************************
007410* 122-XXX -- TRANSACTION LOADER                                    *
007420* ONE TRANSACTION-FILE RECORD, PIPE-DELIMITED -- USERID|DATE|      *
007430* TIME|DESCRIPTION|VENDOR|AMOUNT.  ALL SIX FIELDS ARE REQUIRED;    *
007440* A SHORT UNSTRING (OVERFLOW) OR A BAD AMOUNT BOTH REJECT THE      *
007450* ROW THE SAME WAY A PROFILE ROW IS REJECTED ABOVE.                *
007460******************************************************************
007470 122-PROCESS-TRAN-ROW.
007480     MOVE 'N' TO WS-TRAN-ROW-BAD-SW.
007490     IF TRAN-LINE-IO = SPACES
007500         GO TO 122-NEXT
007510     END-IF.
007520     UNSTRING TRAN-LINE-IO DELIMITED BY '|'
007530         INTO WS-TFLD-1 WS-TFLD-2 WS-TFLD-3
007540              WS-TFLD-4 WS-TFLD-5 WS-TFLD-6
007550         TALLYING IN WS-TRAN-FIELD-COUNT
007560         ON OVERFLOW SET WS-TRAN-ROW-BAD TO TRUE
007570     END-UNSTRING.
007580*       UNSTRING SETS THE OVERFLOW CONDITION WHEN THERE ARE MORE
007590*       PIPE FIELDS THAN RECEIVING ITEMS -- TREATED AS BAD DATA,
007600*       NOT A PROGRAM ERROR, SINCE THE SOURCE FILE IS OPERATOR-FED.
007610     IF WS-TRAN-ROW-BAD OR WS-TRAN-FIELD-COUNT NOT = 6
007620         SET WS-TRAN-ROW-BAD TO TRUE
007630         GO TO 122-BAD-ROW
007640     END-IF.
007650     MOVE WS-TFLD-1 TO WS-TFLD-1-UC.
007660     INSPECT WS-TFLD-1-UC CONVERTING WS-ALPHA-LOWER
007670             TO WS-ALPHA-UPPER.
007680     IF WS-TFLD-1-UC(1:6) = 'USERID'
007690         GO TO 122-NEXT
007700     END-IF.
007710     INSPECT WS-TFLD-1 TALLYING WS-TFLD-1-LEN
007720             FOR CHARACTERS BEFORE INITIAL SPACE.
007730     IF WS-TFLD-1-LEN = 0 OR WS-TFLD-1(1:WS-TFLD-1-LEN) NOT NUMERIC
007740         SET WS-TRAN-ROW-BAD TO TRUE
007750         GO TO 122-BAD-ROW
007760     END-IF.
007770*       ONLY THE CENTURY+YEAR DIGITS OF THE DATE FIELD ARE CHECKED
007780*       HERE -- A BAD MONTH OR DAY STILL GETS THROUGH TO POSTING.
007790     IF WS-TFLD-2(1:4) NOT NUMERIC
007800         SET WS-TRAN-ROW-BAD TO TRUE
007810         GO TO 122-BAD-ROW
007820     END-IF.
007830*        THE RAW AMOUNT TEXT IS HANDED OFF WHOLE -- 195-PARSE-AMOUNT
007840*        DOES ALL THE SIGN/DECIMAL WORK FROM HERE.
007850     MOVE WS-TFLD-6 TO WS-AMOUNT-DIGITS.
007860     PERFORM 195-PARSE-AMOUNT    THRU 195-EXIT.
007870     IF NOT WS-AMOUNT-VALID
007880         SET WS-TRAN-ROW-BAD TO TRUE
007890         GO TO 122-BAD-ROW
007900     END-IF.
007910     MOVE 0                       TO WS-CAND-USER-ID.
007920     MOVE WS-TFLD-1(1:WS-TFLD-1-LEN) TO WS-CAND-USER-ID.
007930     MOVE WS-TFLD-2(1:10)         TO WS-CAND-TRAN-DATE-X.
007940     MOVE WS-TFLD-3(1:8)          TO WS-CAND-TRAN-TIME-X.
007950     MOVE WS-TFLD-4               TO WS-CAND-DESCRIPTION.
007960     MOVE WS-TFLD-5               TO WS-CAND-VENDOR.
007970     MOVE WS-AMOUNT-PARSED        TO WS-CAND-AMOUNT.
007980     PERFORM 129-CHECK-DUPLICATE THRU 129-EXIT.
007990     IF WS-DUP-FOUND
008000         ADD 1 TO WS-TRAN-DUP-CNT
008010         GO TO 122-NEXT
008020     END-IF.
008030     PERFORM 124-APPEND-LEDGER   THRU 124-EXIT.
008040     GO TO 122-NEXT.
008050*        SAME RULE AS 112-BAD-ROW -- LOG IT, COUNT IT, KEEP GOING.
008060 122-BAD-ROW.
008070     ADD 1 TO WS-TRAN-SKIPPED-CNT.
008080     DISPLAY 'TRAN ROW SKIPPED - UNPARSABLE: ' TRAN-LINE-IO.
008090 122-NEXT.
008100     PERFORM 121-READ-TRAN-FILE THRU 121-EXIT.
008110 122-EXIT.
008120     EXIT.
008130*
008140****************************************************************
008150* 124-XXX  --  APPEND A PARSED ROW TO THE LEDGER TABLE           *
008160* CALLED FROM BOTH THE TRANSACTION-FILE LOADER (120-XXX) AND       *
008170* THE LIVE POSTER (300-XXX) SO THE TABLE GROWS THE SAME WAY        *
008180* NO MATTER WHICH PATH A ROW CAME IN ON.                           *
008190****************************************************************
008200*        GROWS THE LEDGER TABLE BY ONE ROW AND COPIES EVERY FIELD
008210*        OF THE VALIDATED CANDIDATE INTO THE NEW SLOT.  CALLED BY
008220*        BOTH THE TRANSACTION-FILE LOADER AND THE LIVE POSTER SO
008230*        THE IN-MEMORY LEDGER LOOKS THE SAME NO MATTER HOW A ROW
008240*        GOT THERE.
008250 124-APPEND-LEDGER.
008260     ADD 1 TO WS-LEDGER-COUNT.
008270     SET LDG-IDX TO WS-LEDGER-COUNT.
008280     MOVE 0                       TO WS-LDG-USER-ID(LDG-IDX).
008290     MOVE WS-TFLD-1(1:WS-TFLD-1-LEN)
008300                                  TO WS-LDG-USER-ID(LDG-IDX).
008310     MOVE WS-TFLD-2(1:10)         TO WS-LDG-TRAN-DATE-X(LDG-IDX).
008320     MOVE WS-TFLD-3(1:8)          TO WS-LDG-TRAN-TIME-X(LDG-IDX).
008330     MOVE WS-TFLD-4               TO WS-LDG-DESCRIPTION(LDG-IDX).
008340     MOVE WS-TFLD-5               TO WS-LDG-VENDOR(LDG-IDX).
008350     MOVE WS-AMOUNT-PARSED        TO WS-LDG-AMOUNT(LDG-IDX).
008360     IF WS-LDG-AMOUNT(LDG-IDX) < 0
008370         SET WS-LDG-TYPE-CREDIT(LDG-IDX) TO TRUE
008380     ELSE
008390         SET WS-LDG-TYPE-DEBIT(LDG-IDX) TO TRUE
008400     END-IF.
008410     ADD 1 TO WS-TRAN-LOADED-CNT.
008420 124-EXIT.
008430     EXIT.
008440*
008450****************************************************************
008460* 129-XXX  --  DUPLICATE-DETECTION CHECK, USED BY BOTH THE       *
008470* LOADER AND THE POSTER.  COMPARES THE FULL KEY TUPLE (USERID,  *
008480* DATE, TIME, DESCRIPTION, VENDOR, AMOUNT-TO-THE-CENT) AGAINST  *
008490* EVERY ROW ALREADY IN THE LEDGER TABLE.                        TKT0041
008500****************************************************************
008510 129-CHECK-DUPLICATE.
008520     MOVE 'N' TO WS-DUP-FOUND-SW.
008530     IF WS-LEDGER-COUNT = 0
008540         GO TO 129-EXIT
008550     END-IF.
008560     PERFORM 129-SCAN-LEDGER     THRU 129-SCAN-EXIT
008570             VARYING LDG-IDX FROM 1 BY 1
008580             UNTIL LDG-IDX > WS-LEDGER-COUNT
008590             OR WS-DUP-FOUND.
008600 129-EXIT.
008610     EXIT.
008620*
008630*        ALL SIX FIELDS OF THE KEY TUPLE MUST MATCH EXACTLY -- A
008640*        TRANSACTION THAT DIFFERS BY EVEN ONE PENNY IS NOT A DUPLICATE.
008650 129-SCAN-LEDGER.
008660     IF WS-LDG-USER-ID(LDG-IDX)    = WS-CAND-USER-ID
008670        AND WS-LDG-TRAN-DATE-X(LDG-IDX) = WS-CAND-TRAN-DATE-X
008680        AND WS-LDG-TRAN-TIME-X(LDG-IDX) = WS-CAND-TRAN-TIME-X
008690        AND WS-LDG-DESCRIPTION(LDG-IDX) = WS-CAND-DESCRIPTION
008700        AND WS-LDG-VENDOR(LDG-IDX)      = WS-CAND-VENDOR
008710        AND WS-LDG-AMOUNT(LDG-IDX)      = WS-CAND-AMOUNT
008720         SET WS-DUP-FOUND TO TRUE
008730     END-IF.
008740 129-SCAN-EXIT.
008750     EXIT.
008760*
008770****************************************************************
008780* 180-XXX  --  OPEN THE REQUEST-CARD AND REPORT FILES, ONCE     *
008790* EVERY MASTER ROW IS IN A TABLE.                                *
008800* (THE SAME 180-XXX PARAGRAPH ALSO COVERS THE PAIR OF FILES --     *
008810* THERE WAS NEVER A SEPARATE CARD-ONLY OPEN IN THIS PROGRAM.)      *
008820****************************************************************
008830*        OPENS THE REQUEST-CARD READER AND THE REPORT OUTPUT FILE.
008840*        DONE AFTER BOTH MASTERS ARE FULLY LOADED SO THE FIRST CARD
008850*        CAN BE SERVICED AGAINST A COMPLETE LEDGER TABLE.
008860 180-OPEN-CTL-RPT.
008870     OPEN INPUT  CTL-FILE.
008880     OPEN OUTPUT RPT-FILE.
008890 180-EXIT.
008900     EXIT.
008910*
008920****************************************************************
008930* 195-XXX  --  AMOUNT-TEXT PARSER.  THE INCOMING FIELD MAY OR   *
008940* MAY NOT CARRY A SIGN, AND MAY OR MAY NOT CARRY A DECIMAL      *
008950* POINT (A WHOLE-DOLLAR ROW HAS NONE) -- BUILT BY HAND SINCE     *
008960* THIS COMPILER HAS NO FUNCTION NUMVAL.                          *
008970****************************************************************
008980 195-PARSE-AMOUNT.
008990     MOVE 'N' TO WS-AMOUNT-VALID-SW.
009000     MOVE SPACES   TO WS-AMOUNT-SIGN.
009010     MOVE ZEROS    TO WS-AMOUNT-WHOLE-N  WS-AMOUNT-CENTS-N.
009020     MOVE '00'     TO WS-AMOUNT-CENTS-X.
009030     MOVE 0        TO WS-AMOUNT-LEN WS-AMOUNT-DOT-POS
009040                      WS-AMOUNT-FRAC-LEN WS-AMOUNT-DIGIT-LEN.
009050     INSPECT WS-AMOUNT-DIGITS TALLYING WS-AMOUNT-LEN
009060             FOR CHARACTERS BEFORE INITIAL SPACE.
009070     IF WS-AMOUNT-LEN = 0
009080         GO TO 195-EXIT
009090     END-IF.
009100*        ONLY A LEADING HYPHEN COUNTS AS A NEGATIVE AMOUNT -- THE OLD
009110*        TRAILING CR/DB NOTATION FROM THE PAPER LEDGER WAS DROPPED WHEN
009120*        THE FILE WENT TO PLAIN TEXT.
009130     IF WS-AMOUNT-DIGITS(1:1) = '-'
009140         MOVE '-' TO WS-AMOUNT-SIGN
009150     ELSE
009160         MOVE '+' TO WS-AMOUNT-SIGN
009170     END-IF.
009180*        LOCATE THE DECIMAL POINT BY COUNTING CHARACTERS AHEAD OF IT;
009190*        A COUNT THAT COMES BACK EQUAL TO THE WHOLE FIELD LENGTH MEANS
009200*        THERE WAS NO '.' ON THE ROW AT ALL.
009210     INSPECT WS-AMOUNT-DIGITS TALLYING WS-AMOUNT-DOT-POS
009220             FOR CHARACTERS BEFORE INITIAL '.'.
009230     ADD 1 TO WS-AMOUNT-DOT-POS.
009240     IF WS-AMOUNT-DOT-POS > WS-AMOUNT-LEN
009250*            NO DECIMAL POINT ON THIS ROW -- WHOLE DOLLARS ONLY    *
009260         MOVE 0 TO WS-AMOUNT-DOT-POS
009270     END-IF.
009280     IF WS-AMOUNT-SIGN = '-'
009290         MOVE WS-AMOUNT-DIGITS(2:WS-AMOUNT-LEN - 1)
009300                                TO WS-AMOUNT-WHOLE-X
009310     ELSE
009320         MOVE WS-AMOUNT-DIGITS(1:WS-AMOUNT-LEN)
009330                                TO WS-AMOUNT-WHOLE-X
009340     END-IF.
009350*        A DECIMAL POINT WAS FOUND -- SPLIT THE DIGIT STRING INTO ITS
009360*        WHOLE-DOLLAR PART AND UP TO TWO CENTS DIGITS.  A THIRD-OR-LATER
009370*        FRACTIONAL DIGIT (MISKEYED) IS SIMPLY DROPPED, NOT REJECTED.
009380     IF WS-AMOUNT-DOT-POS > 0
009390         IF WS-AMOUNT-SIGN = '-'
009400             COMPUTE WS-AMOUNT-DIGIT-LEN = WS-AMOUNT-DOT-POS - 2
009410         ELSE
009420             COMPUTE WS-AMOUNT-DIGIT-LEN = WS-AMOUNT-DOT-POS - 1
009430         END-IF
009440         MOVE WS-AMOUNT-WHOLE-X(1:WS-AMOUNT-DIGIT-LEN)
009450                                TO WS-AMOUNT-WHOLE-X
009460         COMPUTE WS-AMOUNT-FRAC-LEN = WS-AMOUNT-LEN
009470                 - WS-AMOUNT-DOT-POS
009480         IF WS-AMOUNT-FRAC-LEN > 2
009490             MOVE 2 TO WS-AMOUNT-FRAC-LEN
009500         END-IF
009510         IF WS-AMOUNT-FRAC-LEN > 0
009520             MOVE WS-AMOUNT-DIGITS(WS-AMOUNT-DOT-POS + 1:
009530                  WS-AMOUNT-FRAC-LEN) TO WS-AMOUNT-CENTS-X
009540         END-IF
009550     END-IF.
009560     IF WS-AMOUNT-DOT-POS > 0
009570         IF WS-AMOUNT-WHOLE-X(1:WS-AMOUNT-DIGIT-LEN) NOT NUMERIC
009580             GO TO 195-EXIT
009590         END-IF
009600     END-IF.
009610     IF WS-AMOUNT-CENTS-X NOT NUMERIC
009620         GO TO 195-EXIT
009630     END-IF.
009640     IF WS-AMOUNT-DOT-POS > 0
009650         MOVE WS-AMOUNT-WHOLE-X(1:WS-AMOUNT-DIGIT-LEN)
009660                                TO WS-AMOUNT-WHOLE-N
009670     ELSE
009680         IF WS-AMOUNT-WHOLE-X NOT NUMERIC
009690             GO TO 195-EXIT
009700         END-IF
009710         MOVE WS-AMOUNT-WHOLE-X TO WS-AMOUNT-WHOLE-N
009720     END-IF.
009730     MOVE WS-AMOUNT-CENTS-X TO WS-AMOUNT-CENTS-N.
009740*        REASSEMBLE WHOLE DOLLARS AND CENTS INTO ONE COMP-3 VALUE, THEN
009750*        REAPPLY THE SIGN WORKED OUT AT THE TOP OF THIS PARAGRAPH.
009760     COMPUTE WS-AMOUNT-PARSED =
009770             WS-AMOUNT-WHOLE-N + (WS-AMOUNT-CENTS-N / 100).
009780     IF WS-AMOUNT-SIGN = '-'
009790         COMPUTE WS-AMOUNT-PARSED = WS-AMOUNT-PARSED * -1
009800     END-IF.
009810     SET WS-AMOUNT-VALID TO TRUE.
009820 195-EXIT.
009830     EXIT.
009840*
009850****************************************************************
009860* 200-XXX  --  REQUEST-CARD DISPATCH LOOP.  ONE CARD = ONE UNIT  *
009870* OF WORK AGAINST THE LOGGED-IN USER NAMED ON THE CARD.          *
009880* THE ACTION CODE SELECTS ONE OF SIX WORKER PARAGRAPHS BELOW;      *
009890* AN UNRECOGNIZED CODE IS COUNTED REJECTED, NOT ABENDED.           *
009900****************************************************************
009910 200-PROCESS-CARDS.
009920     PERFORM 210-READ-CTL-CARD  THRU 210-EXIT.
009930     IF WS-CTL-EOF
009940         GO TO 200-EXIT
009950     END-IF.
009960     ADD 1 TO WS-CARDS-PROCESSED-CNT.
009970     PERFORM 220-AUTHENTICATE   THRU 220-EXIT.
009980     IF NOT WS-AUTH-OK
009990         ADD 1 TO WS-CARDS-REJECTED-CNT
010000         DISPLAY WS-MSG-AUTH-FAILED CTL-USER-ID
010010         GO TO 200-EXIT
010020     END-IF.
010030     PERFORM 230-BUILD-VIEW     THRU 230-EXIT.
010040     EVALUATE TRUE
010050*        THE ACTION CODE ON THE CARD DRIVES EXACTLY ONE OF THE SIX
010060*        ARMS BELOW -- POST, LIST, PERIOD REPORT, VENDOR SEARCH,
010070*        DESCRIPTION SEARCH, OR THE FIVE-CRITERIA CUSTOM SEARCH.
010080         WHEN CTL-ACTN-POST
010090             PERFORM 300-POST-TRANSACTION THRU 300-EXIT
010100         WHEN CTL-ACTN-LIST
010110             PERFORM 600-LIST-TRANSACTIONS THRU 600-EXIT
010120         WHEN CTL-ACTN-PERIOD
010130             PERFORM 650-PERIOD-REPORT     THRU 650-EXIT
010140         WHEN CTL-ACTN-SRCHVEN
010150             PERFORM 700-SEARCH-VENDOR     THRU 700-EXIT
010160         WHEN CTL-ACTN-SRCHDSC
010170             PERFORM 710-SEARCH-DESC       THRU 710-EXIT
010180         WHEN CTL-ACTN-CUSTOM
010190             PERFORM 750-CUSTOM-SEARCH     THRU 750-EXIT
010200         WHEN OTHER
010210             ADD 1 TO WS-CARDS-REJECTED-CNT
010220             DISPLAY 'UNKNOWN ACTION CODE - CARD IGNORED: '
010230                     CTL-ACTION-CODE
010240     END-EVALUATE.
010250 200-EXIT.
010260     EXIT.
010270*
010280*        READ ONE REQUEST CARD; SET THE EOF SWITCH WHEN THE STREAM RUNS
010290*        OUT.  000-MAIN-CONTROL LOOPS 200-PROCESS-CARDS UNTIL THIS FIRES.
010300 210-READ-CTL-CARD.
010310     READ CTL-FILE
010320         AT END SET WS-CTL-EOF TO TRUE
010330     END-READ.
010340 210-EXIT.
010350     EXIT.
010360*
010370****************************************************************
010380* 220-XXX  --  AUTHENTICATION.  USERID MUST BE ON FILE AND THE  *
010390* PIN MUST MATCH EXACTLY (STRING COMPARE, LEADING ZEROS COUNT). *
010400* ADMIN GREETING CARRIES THE "(ADMIN)" SUFFIX.                  REQ30071
010410****************************************************************
010420 220-AUTHENTICATE.
010430*        STARTS PESSIMISTIC -- AUTHENTICATION ONLY SUCCEEDS IF THE
010440*        SCAN BELOW ACTUALLY FINDS A MATCHING USERID/PIN PAIR.
010450     MOVE 'N' TO WS-AUTH-OK-SW.
010460     MOVE 'N' TO WS-CUR-ADMIN-SW.
010470     MOVE CTL-USER-ID     TO WS-CUR-USER-ID.
010480     MOVE SPACES          TO WS-CUR-USER-NAME.
010490     IF WS-PROFILE-COUNT = 0
010500         GO TO 220-EXIT
010510     END-IF.
010520     PERFORM 221-SCAN-FOR-USER THRU 221-EXIT
010530             VARYING PRF-IDX FROM 1 BY 1
010540             UNTIL PRF-IDX > WS-PROFILE-COUNT
010550             OR WS-AUTH-OK.
010560     IF WS-AUTH-OK
010570         MOVE WS-CUR-USER-NAME TO WS-POST-CONFIRM-TYPE
010580         IF WS-CUR-IS-ADMIN
010590             DISPLAY 'LOGIN OK - ' WS-CUR-USER-NAME
010600                     WS-MSG-ADMIN-SUFFIX
010610         ELSE
010620             DISPLAY 'LOGIN OK - ' WS-CUR-USER-NAME
010630         END-IF
010640     END-IF.
010650 220-EXIT.
010660     EXIT.
010670*
010680*        TABLE-SEARCH BODY FOR 220-AUTHENTICATE -- COMPARES ONE PROFILE
010690*        ROW'S USERID/PIN PAIR AGAINST THE CARD.
010700*        ONE PROFILE-TABLE ROW'S TEST FOR 220-AUTHENTICATE -- THE
010710*        USERID MUST MATCH AND THE PIN MUST MATCH, BOTH EXACTLY.
010720 221-SCAN-FOR-USER.
010730     IF WS-PRF-USER-ID(PRF-IDX) = CTL-USER-ID
010740        AND WS-PRF-ROW-IN-USE(PRF-IDX)
010750        AND WS-PRF-PIN(PRF-IDX) = CTL-PIN
010760         SET WS-AUTH-OK TO TRUE
010770         MOVE WS-PRF-NAME(PRF-IDX) TO WS-CUR-USER-NAME
010780         IF WS-PRF-IS-ADMIN(PRF-IDX)
010790             SET WS-CUR-IS-ADMIN TO TRUE
010800         END-IF
010810     END-IF.
010820 221-EXIT.
010830     EXIT.
010840*
010850****************************************************************
010860* 230-XXX  --  VISIBILITY FILTER & SORTER.  ADMIN SEES EVERY     *
010870* ROW; AN ORDINARY USER SEES ONLY ROWS WITH A MATCHING USERID.   *
010880* THE RESULT IS SORTED DESCENDING BY DATE THEN TIME (450-XXX)    *
010890* SO EVERY LISTING/REPORT/SEARCH PARAGRAPH BELOW CAN JUST WALK   *
010900* THE VIEW TABLE TOP TO BOTTOM.                                  *
010910****************************************************************
010920 230-BUILD-VIEW.
010930     MOVE 0 TO WS-VIEW-COUNT.
010940     IF WS-LEDGER-COUNT = 0
010950         GO TO 230-EXIT
010960     END-IF.
010970     PERFORM 231-COPY-IF-VISIBLE THRU 231-EXIT
010980             VARYING LDG-IDX FROM 1 BY 1
010990             UNTIL LDG-IDX > WS-LEDGER-COUNT.
011000     IF WS-VIEW-COUNT > 1
011010         PERFORM 450-SORT-VIEW   THRU 450-EXIT.
011020 230-EXIT.
011030     EXIT.
011040*
011050*        ONE LEDGER ROW'S VISIBILITY TEST -- AN ADMIN SEES EVERY ROW,
011060*        AN ORDINARY USER ONLY THEIR OWN.  NO OTHER FILTER APPLIES;
011070*        THERE IS NO DELETE ACTION ON THIS LEDGER TO FILTER OUT.
011080 231-COPY-IF-VISIBLE.
011090     IF NOT WS-CUR-IS-ADMIN
011100        AND WS-LDG-USER-ID(LDG-IDX) NOT = WS-CUR-USER-ID
011110         GO TO 231-EXIT
011120     END-IF.
011130     ADD 1 TO WS-VIEW-COUNT.
011140     SET VUE-IDX TO WS-VIEW-COUNT.
011150     MOVE WS-LEDGER-ENTRY(LDG-IDX) TO WS-VIEW-ENTRY(VUE-IDX).
011160 231-EXIT.
011170     EXIT.
011180*
011190****************************************************************
011200* 450-XXX  --  STABLE DESCENDING INSERTION SORT BY (DATE, TIME). *
011210* AN INSERTION SORT KEEPS EQUAL KEYS IN THEIR ORIGINAL ORDER     *
011220* (STABLE) WITHOUT RESORTING TO THE SORT VERB, WHICH THIS SHOP   *
011230* HAS NEVER USED FOR AN IN-MEMORY TABLE.                         *
011240****************************************************************
011250 450-SORT-VIEW.
011260     PERFORM 451-INSERT-ONE-ROW THRU 451-EXIT
011270             VARYING WS-I FROM 2 BY 1
011280             UNTIL WS-I > WS-VIEW-COUNT.
011290 450-EXIT.
011300     EXIT.
011310*
011320*        INSERTION-SORT BODY -- WALKS THE VIEW TABLE LOOKING FOR THE
011330*        FIRST ROW THAT SORTS AFTER THE CANDIDATE, SHIFTS EVERYTHING
011340*        FROM THERE DOWN ONE SLOT, AND DROPS THE CANDIDATE IN THE GAP.
011350 451-INSERT-ONE-ROW.
011360     SET VUE-IDX TO WS-I.
011370     MOVE WS-VIEW-ENTRY(VUE-IDX) TO WS-HOLD-ENTRY.
011380     MOVE WS-I TO WS-J.
011390     MOVE 'N' TO WS-SHIFT-DONE-SW.
011400     PERFORM 452-SHIFT-DOWN      THRU 452-EXIT
011410             UNTIL WS-J < 2 OR WS-SHIFT-DONE.
011420     SET VUE-IDX TO WS-J.
011430     MOVE WS-HOLD-ENTRY TO WS-VIEW-ENTRY(VUE-IDX).
011440 451-EXIT.
011450     EXIT.
011460*
011470*        SHIFT-DOWN BODY FOR 451-INSERT-ONE-ROW -- MOVES ONE ROW ONE
011480*        SLOT TOWARD THE BOTTOM OF THE TABLE TO OPEN UP THE INSERT POINT.
011490*        A ROW THAT ALREADY SORTS AHEAD OF THE CANDIDATE (LATER
011500*        DATE/TIME) STOPS THE SHIFT RIGHT THERE -- THAT IS THE
011510*        CANDIDATE'S RESTING SLOT.
011520 452-SHIFT-DOWN.
011530     SET VUE-IDX TO WS-J.
011540     SUBTRACT 1 FROM VUE-IDX.
011550     IF WS-HLD-TRAN-DATE-X > WS-VUE-TRAN-DATE-X(VUE-IDX)
011560         OR (WS-HLD-TRAN-DATE-X = WS-VUE-TRAN-DATE-X(VUE-IDX)
011570         AND WS-HLD-TRAN-TIME-X > WS-VUE-TRAN-TIME-X(VUE-IDX))
011580         SET VUE-IDX TO WS-J
011590         MOVE WS-VIEW-ENTRY(VUE-IDX - 1) TO WS-VIEW-ENTRY(VUE-IDX)
011600         SUBTRACT 1 FROM WS-J
011610     ELSE
011620         SET WS-SHIFT-DONE TO TRUE
011630     END-IF.
011640 452-EXIT.
011650     EXIT.
011660*
011670****************************************************************
011680* 300-XXX  --  TRANSACTION POSTER.  BUILDS ONE NEW ROW FROM THE  *
011690* POST CARD, FORCES THE SIGN FROM THE D/P FLAG (THE UNSIGNED     *
011700* PICTURE ON CTL-POST-AMOUNT-X ALREADY DROPS ANY SIGN THE TELLER *
011710* KEYED), DEDUPLICATES, APPENDS TO THE TABLE, AND ALWAYS WRITES  *
011720* A LINE TO TRANSACT.DAT -- EVEN WHEN THE ROW WAS A DUPLICATE.   *
011730****************************************************************
011740******************************************************************
011750* 300-XXX -- TRANSACTION POSTER                                    *
011760* POSTS ONE TRANSACTION FROM A CONTROL CARD -- DERIVES THE         *
011770* SIGNED AMOUNT AND THE CURRENT TIMESTAMP, CHECKS FOR A            *
011780* DUPLICATE AGAINST THE EXISTING LEDGER, APPENDS THE ROW IF        *
011790* CLEAN, THEN ALWAYS WRITES AN AUDIT LINE AND A CONFIRMATION       *
011800* REGARDLESS OF WHETHER THE POST WAS ACCEPTED OR REJECTED.         *
011810******************************************************************
011820 300-POST-TRANSACTION.
011830     PERFORM 305-DERIVE-POST-AMOUNT THRU 305-EXIT.
011840     PERFORM 308-DERIVE-NOW-TIME    THRU 308-EXIT.
011850     MOVE WS-CUR-USER-ID     TO WS-CAND-USER-ID.
011860     MOVE WS-TODAY-X         TO WS-CAND-TRAN-DATE-X.
011870     MOVE WS-NOW-TIME-X      TO WS-CAND-TRAN-TIME-X.
011880     MOVE CTL-POST-DESCRIPTION TO WS-CAND-DESCRIPTION.
011890     MOVE CTL-POST-VENDOR      TO WS-CAND-VENDOR.
011900     PERFORM 129-CHECK-DUPLICATE THRU 129-EXIT.
011910     IF NOT WS-DUP-FOUND
011920         PERFORM 320-APPEND-CAND-ROW THRU 320-EXIT
011930         ADD 1 TO WS-POSTED-CNT
011940     END-IF.
011950     PERFORM 330-WRITE-TRAN-LINE    THRU 330-EXIT.
011960     PERFORM 340-POST-CONFIRM       THRU 340-EXIT.
011970 300-EXIT.
011980     EXIT.
011990*
012000*        FORCES THE SIGN OF THE POSTED AMOUNT FROM THE CARD'S D/P FLAG
012010*        RATHER THAN TRUSTING WHATEVER SIGN THE TELLER KEYED -- A
012020*        PAYMENT CARD ALWAYS POSTS NEGATIVE, A DEPOSIT ALWAYS POSITIVE.
012030 305-DERIVE-POST-AMOUNT.
012040     IF CTL-POST-DEPOSIT
012050         MOVE CTL-POST-AMOUNT-X  TO WS-CAND-AMOUNT
012060     ELSE
012070         COMPUTE WS-CAND-AMOUNT = CTL-POST-AMOUNT-X * -1
012080     END-IF.
012090 305-EXIT.
012100     EXIT.
012110*
012120*        STAMPS THE POSTING TIME FROM THE SYSTEM CLOCK SO TWO CARDS
012130*        POSTED SECONDS APART SORT IN THE ORDER THEY WERE KEYED.
012140 308-DERIVE-NOW-TIME.
012150     ACCEPT WS-NOW-TIME-8 FROM TIME.
012160     MOVE WS-NOW-HH TO WS-NTE-HH.
012170     MOVE WS-NOW-MI TO WS-NTE-MI.
012180     MOVE WS-NOW-SS TO WS-NTE-SS.
012190     MOVE WS-NOW-TIME-EDIT TO WS-NOW-TIME-X.
012200 308-EXIT.
012210     EXIT.
012220*
012230*        ADDS THE NEW TRANSACTION TO THE IN-MEMORY LEDGER TABLE ONLY --
012240*        330-WRITE-TRAN-LINE BELOW IS WHAT MAKES IT DURABLE ON DISK.
012250*        WRAPS 124-APPEND-LEDGER FOR THE POSTING PATH SO THE SAME
012260*        TABLE-GROWTH LOGIC IS NOT MAINTAINED TWICE.
012270 320-APPEND-CAND-ROW.
012280     ADD 1 TO WS-LEDGER-COUNT.
012290     SET LDG-IDX TO WS-LEDGER-COUNT.
012300     MOVE WS-CAND-USER-ID     TO WS-LDG-USER-ID(LDG-IDX).
012310     MOVE WS-CAND-TRAN-DATE-X TO WS-LDG-TRAN-DATE-X(LDG-IDX).
012320     MOVE WS-CAND-TRAN-TIME-X TO WS-LDG-TRAN-TIME-X(LDG-IDX).
012330     MOVE WS-CAND-DESCRIPTION TO WS-LDG-DESCRIPTION(LDG-IDX).
012340     MOVE WS-CAND-VENDOR      TO WS-LDG-VENDOR(LDG-IDX).
012350     MOVE WS-CAND-AMOUNT      TO WS-LDG-AMOUNT(LDG-IDX).
012360     IF WS-LDG-AMOUNT(LDG-IDX) < 0
012370         SET WS-LDG-TYPE-CREDIT(LDG-IDX) TO TRUE
012380     ELSE
012390         SET WS-LDG-TYPE-DEBIT(LDG-IDX) TO TRUE
012400     END-IF.
012410 320-EXIT.
012420     EXIT.
012430*
012440****************************************************************
012450* 330-XXX  --  WRITES THE PIPE-DELIMITED LINE TO TRANSACT.DAT.   *
012460* PAD SPACES ARE TRIMMED OFF USERID/DESCRIPTION/VENDOR/AMOUNT    *
012470* FIRST SO THE FILE LOOKS LIKE THE ORIGINAL FEED, NOT A DUMP OF  *
012480* FIXED-WIDTH WORKING STORAGE.                                   *
012490****************************************************************
012500 330-WRITE-TRAN-LINE.
012510*        EDIT EVERY FIELD AND TRIM ITS TRAILING PAD SPACES SO THE ROW
012520*        GOES OUT ON TRANSACT.DAT IN EXACTLY THE SAME '|' DELIMITED
012530*        SHAPE THE LOADER (122-PROCESS-TRAN-ROW) EXPECTS TO READ BACK.
012540     MOVE WS-CAND-USER-ID  TO WS-POST-USERID-ED.
012550     MOVE WS-CAND-AMOUNT   TO WS-POST-AMOUNT-ED.
012560     MOVE SPACES TO WS-POST-LINE-OUT.
012570     MOVE WS-POST-USERID-ED  TO WS-TRIM-SRC.
012580     PERFORM 335-CALC-TRIM-LEN THRU 335-EXIT.
012590     MOVE WS-TRIM-LEN TO WS-POST-USERID-LEN.
012600     MOVE WS-CAND-DESCRIPTION TO WS-TRIM-SRC.
012610     PERFORM 335-CALC-TRIM-LEN THRU 335-EXIT.
012620     MOVE WS-TRIM-LEN TO WS-POST-DESC-LEN.
012630     MOVE WS-CAND-VENDOR     TO WS-TRIM-SRC.
012640     PERFORM 335-CALC-TRIM-LEN THRU 335-EXIT.
012650     MOVE WS-TRIM-LEN TO WS-POST-VENDOR-LEN.
012660     MOVE WS-POST-AMOUNT-ED  TO WS-TRIM-SRC.
012670     PERFORM 336-LEFT-JUST-SRC  THRU 336-EXIT.
012680     PERFORM 335-CALC-TRIM-LEN THRU 335-EXIT.
012690     MOVE WS-TRIM-LEN TO WS-POST-AMOUNT-LEN.
012700     STRING WS-POST-USERID-ED(1:WS-POST-USERID-LEN)
012710                                        DELIMITED BY SIZE
012720            '|'                         DELIMITED BY SIZE
012730            WS-CAND-TRAN-DATE-X         DELIMITED BY SIZE
012740            '|'                         DELIMITED BY SIZE
012750            WS-CAND-TRAN-TIME-X         DELIMITED BY SIZE
012760            '|'                         DELIMITED BY SIZE
012770            WS-CAND-DESCRIPTION(1:WS-POST-DESC-LEN)
012780                                        DELIMITED BY SIZE
012790            '|'                         DELIMITED BY SIZE
012800            WS-CAND-VENDOR(1:WS-POST-VENDOR-LEN)
012810                                        DELIMITED BY SIZE
012820            '|'                         DELIMITED BY SIZE
012830            WS-TRIM-SRC(1:WS-POST-AMOUNT-LEN)
012840                                        DELIMITED BY SIZE
012850       INTO WS-POST-LINE-OUT
012860     END-STRING.
012870     MOVE WS-POST-LINE-OUT TO TRAN-LINE-IO.
012880     WRITE TRAN-LINE-IO.
012890     ADD 1 TO WS-LINES-WRITTEN-CNT.
012900 330-EXIT.
012910     EXIT.
012920*
012930****************************************************************
012940* 335-XXX  --  GENERIC TRAILING-SPACE TRIM.  SCANS WS-TRIM-SRC  *
012950* BACKWARDS FOR THE LAST NON-SPACE CHARACTER SO THE OUTBOUND    *
012960* TEXT LINE DOES NOT CARRY THE WORKING-STORAGE PAD SPACES.       *
012970****************************************************************
012980*        FINDS THE LAST NON-SPACE CHARACTER WORKING BACKWARD SO A
012990*        RIGHT-PADDED DESCRIPTION OR VENDOR NAME CAN BE PIPE-JOINED
013000*        WITHOUT CARRYING TRAILING SPACES INTO THE AUDIT FILE.
013010 335-CALC-TRIM-LEN.
013020     MOVE 0 TO WS-TRIM-LEN.
013030     PERFORM 335-SCAN-BACK       THRU 335-SCAN-EXIT
013040             VARYING WS-TRIM-LEN FROM WS-TRIM-MAXLEN BY -1
013050             UNTIL WS-TRIM-LEN < 1
013060             OR WS-TRIM-SRC(WS-TRIM-LEN:1) NOT = SPACE.
013070 335-EXIT.
013080     EXIT.
013090*
013100 335-SCAN-BACK.
013110     CONTINUE.
013120 335-SCAN-EXIT.
013130     EXIT.
013140*
013150****************************************************************
013160* 336-XXX  --  LEFT-JUSTIFIES WS-TRIM-SRC BEFORE 335-CALC-TRIM- *
013170* LEN RUNS.  A FLOATING-INSERTION EDIT PICTURE (SEE WS-POST-    *
013180* AMOUNT-ED) PADS WITH LEADING BLANKS, NOT TRAILING ONES, SO    *
013190* THE TRAILING-SPACE SCAN ABOVE CANNOT TRIM IT BY ITSELF -- CF  *
013200* REQUEST #34411, TRAN ROWS DROPPED AS UNPARSABLE ON RELOAD.    *
013210****************************************************************
013220*        COUNTS THE LEADING BLANKS AND SHIFTS THE REST OF THE
013230*        BUFFER DOWN OVER THEM SO THE AMOUNT GOES OUT ON
013240*        TRANSACT.DAT THE SAME LEFT-JUSTIFIED WAY USERID,
013250*        DESCRIPTION AND VENDOR ALREADY DO.
013260 336-LEFT-JUST-SRC.
013270     MOVE 0 TO WS-TRIM-LEAD-CNT.
013280     INSPECT WS-TRIM-SRC TALLYING WS-TRIM-LEAD-CNT
013290             FOR LEADING SPACE.
013300     IF WS-TRIM-LEAD-CNT > 0 AND WS-TRIM-LEAD-CNT < WS-TRIM-MAXLEN
013310         MOVE SPACES TO WS-TRIM-SRC-HOLD
013320         MOVE WS-TRIM-SRC(WS-TRIM-LEAD-CNT + 1:) TO
013330                 WS-TRIM-SRC-HOLD
013340         MOVE WS-TRIM-SRC-HOLD TO WS-TRIM-SRC
013350     END-IF.
013360 336-EXIT.
013370     EXIT.
013380*
013390*        ECHOES THE POSTED ROW BACK TO THE CONSOLE SO THE OPERATOR CAN
013400*        MATCH THE RUN LOG AGAINST THE PAPER DEPOSIT/PAYMENT SLIP.
013410*        RECOMPUTES THE DEPOSIT/PAYMENT LABEL FROM THE CARD RATHER
013420*        THAN REMEMBERING IT FROM 305-DERIVE-POST-AMOUNT -- CHEAP
013430*        AND KEEPS THIS PARAGRAPH FREE-STANDING.
013440 340-POST-CONFIRM.
013450     IF CTL-POST-DEPOSIT
013460         MOVE 'DEPOSIT' TO WS-POST-CONFIRM-TYPE
013470     ELSE
013480         MOVE 'PAYMENT' TO WS-POST-CONFIRM-TYPE
013490     END-IF.
013500     DISPLAY 'POSTED ' WS-POST-CONFIRM-TYPE ' FOR USER '
013510             WS-CUR-USER-ID ' AMOUNT ' WS-CAND-AMOUNT.
013520 340-EXIT.
013530     EXIT.
013540*
013550****************************************************************
013560* 500-XXX  --  SHARED REPORT-LINE WRITER.  EVERY LISTING,        *
013570* PERIOD REPORT AND SEARCH BELOW CALLS THIS ONE PARAGRAPH SO     *
013580* THE COLUMN LAYOUT STAYS IN ONE PLACE (LEDGB200).                *
013590****************************************************************
013600*        VUE-IDX MUST ALREADY POINT AT THE VIEW ROW TO PRINT --
013610*        EVERY CALLER BELOW SETS IT BEFORE PERFORMING THIS PARAGRAPH.
013620 500-WRITE-REPORT-LINE.
013630     CALL 'LEDGB200' USING WS-VIEW-ENTRY(VUE-IDX),
013640                           WS-FORMATTED-LINE.
013650     MOVE WS-FORMATTED-LINE(1:134) TO RPT-LINE-OUT.
013660     WRITE RPT-LINE-OUT.
013670     ADD 1 TO WS-LINES-WRITTEN-CNT.
013680     SET WS-ANY-PRINTED TO TRUE.
013690 500-EXIT.
013700     EXIT.
013710*
013720****************************************************************
013730* 600-XXX  --  TYPE-FILTERED LISTING.  "ALL" (OR ANY SELECTOR   *
013740* THE CARD DOES NOT RECOGNIZE) PRINTS EVERY VISIBLE ROW;        *
013750* "DEBIT" IS DEPOSITS (AMOUNT > 0); "CREDIT" IS PAYMENTS        *
013760* (AMOUNT < 0).  A ZERO-AMOUNT ROW ONLY EVER SHOWS UNDER "ALL". *
013770****************************************************************
013780 600-LIST-TRANSACTIONS.
013790     MOVE 'N' TO WS-ANY-PRINTED-SW.
013800     IF WS-VIEW-COUNT = 0
013810         GO TO 600-EXIT
013820     END-IF.
013830     PERFORM 610-LIST-ONE-ROW    THRU 610-EXIT
013840             VARYING VUE-IDX FROM 1 BY 1
013850             UNTIL VUE-IDX > WS-VIEW-COUNT.
013860 600-EXIT.
013870     EXIT.
013880*
013890*       ONE VIEW-TABLE ROW'S TEST FOR 600-LIST-TRANSACTIONS -- A
013900*       DEBIT IS STORED POSITIVE, A CREDIT NEGATIVE (SEE 305 ABOVE).
013910* "ALL" (CTL-LIST-ALL, THE DEFAULT) OR ANY UNRECOGNIZED
013920*        SELECTOR FALLS THROUGH TO WHEN OTHER AND ALWAYS PRINTS.
013930 610-LIST-ONE-ROW.
013940     EVALUATE TRUE
013950         WHEN CTL-LIST-DEBIT
013960             IF WS-VUE-AMOUNT(VUE-IDX) > 0
013970                 PERFORM 500-WRITE-REPORT-LINE THRU 500-EXIT
013980             END-IF
013990         WHEN CTL-LIST-CREDIT
014000             IF WS-VUE-AMOUNT(VUE-IDX) < 0
014010                 PERFORM 500-WRITE-REPORT-LINE THRU 500-EXIT
014020             END-IF
014030         WHEN OTHER
014040             PERFORM 500-WRITE-REPORT-LINE THRU 500-EXIT
014050     END-EVALUATE.
014060 610-EXIT.
014070     EXIT.
014080*
014090****************************************************************
014100* 650-XXX  --  PERIOD REPORTER.  DERIVES ONE OF FOUR STANDARD    *
014110* WINDOWS (MTD/PMON/YTD/PYR) OR TAKES THE CARD'S OWN START/END   *
014120* DATES FOR "CUST", SWAPS THE BOUNDS IF REVERSED, PRINTS THE     *
014130* HEADING LINE, THEN EVERY VISIBLE ROW INSIDE THE WINDOW.        *
014140****************************************************************
014150 650-PERIOD-REPORT.
014160     MOVE 'N' TO WS-ANY-PRINTED-SW.
014170*        FOUR CANNED WINDOWS PLUS A FIFTH, "CUST", WHERE THE CARD NAMES
014180*        ITS OWN START/END DATES DIRECTLY -- ADDED FOR THE AUDITORS WHO
014190*        NEEDED AN ARBITRARY QUARTER, NOT JUST A CALENDAR BOUNDARY.
014200     EVALUATE TRUE
014210         WHEN CTL-PERIOD-MTD
014220             PERFORM 651-CALC-MTD   THRU 651-EXIT
014230         WHEN CTL-PERIOD-PMON
014240             PERFORM 652-CALC-PMON  THRU 652-EXIT
014250         WHEN CTL-PERIOD-YTD
014260             PERFORM 653-CALC-YTD   THRU 653-EXIT
014270         WHEN CTL-PERIOD-PYR
014280             PERFORM 654-CALC-PYR   THRU 654-EXIT
014290         WHEN CTL-PERIOD-CUST
014300             MOVE CTL-PERIOD-START-X TO WS-WINDOW-START-X
014310             MOVE CTL-PERIOD-END-X   TO WS-WINDOW-END-X
014320         WHEN OTHER
014330             MOVE WS-TODAY-X TO WS-WINDOW-START-X
014340             MOVE WS-TODAY-X TO WS-WINDOW-END-X
014350     END-EVALUATE.
014360*        A "CUST" CARD CAN NAME ITS DATES BACKWARDS BY MISTAKE -- SWAP
014370*        THEM RATHER THAN REJECT THE CARD.
014380     IF WS-WINDOW-START-X > WS-WINDOW-END-X
014390         MOVE WS-WINDOW-START-X TO WS-WINDOW-SWAP-X
014400         MOVE WS-WINDOW-END-X   TO WS-WINDOW-START-X
014410         MOVE WS-WINDOW-SWAP-X  TO WS-WINDOW-END-X
014420     END-IF.
014430     MOVE WS-WINDOW-START-X TO WS-MSG-PERIOD-START.
014440     MOVE WS-WINDOW-END-X   TO WS-MSG-PERIOD-END.
014450     WRITE RPT-LINE-OUT FROM WS-MSG-PERIOD-HDG.
014460     ADD 1 TO WS-LINES-WRITTEN-CNT.
014470     IF WS-VIEW-COUNT = 0
014480         GO TO 650-EXIT
014490     END-IF.
014500     PERFORM 660-PERIOD-ONE-ROW THRU 660-EXIT
014510             VARYING VUE-IDX FROM 1 BY 1
014520             UNTIL VUE-IDX > WS-VIEW-COUNT.
014530 650-EXIT.
014540     EXIT.
014550*
014560*        MONTH-TO-DATE WINDOW -- FIRST OF THE CURRENT MONTH THROUGH
014570*        TODAY, INCLUSIVE.
014580 651-CALC-MTD.
014590     MOVE WS-TODAY-CCYY TO WS-WB-CCYY.
014600     MOVE WS-TODAY-MM   TO WS-WB-MM.
014610     MOVE 1             TO WS-WB-DD.
014620     MOVE WS-WINDOW-BUILD TO WS-WINDOW-START-X.
014630     MOVE WS-TODAY-X      TO WS-WINDOW-END-X.
014640 651-EXIT.
014650     EXIT.
014660*
014670****************************************************************
014680* 652-XXX  --  PREVIOUS CALENDAR MONTH, FIRST DAY THROUGH LAST, *
014690* WITH THE RIGHT NUMBER OF DAYS FOR THAT MONTH (SEE 655 FOR THE *
014700* LEAP-YEAR TEST USED ON A FEBRUARY BOUNDARY).                   TKT0097
014710****************************************************************
014720*        JANUARY ROLLS BACK TO DECEMBER OF THE PRIOR YEAR -- THE
014730*        ONLY ONE OF THE FOUR CANNED WINDOWS THAT CROSSES A YEAR
014740*        BOUNDARY.
014750 652-CALC-PMON.
014760     IF WS-TODAY-MM = 1
014770         COMPUTE WS-PM-CCYY = WS-TODAY-CCYY - 1
014780         MOVE 12 TO WS-PM-MM
014790     ELSE
014800         MOVE WS-TODAY-CCYY TO WS-PM-CCYY
014810         COMPUTE WS-PM-MM = WS-TODAY-MM - 1
014820     END-IF.
014830     MOVE WS-MONTH-LEN(WS-PM-MM) TO WS-PM-LAST-DD.
014840     PERFORM 655-LEAP-CHECK      THRU 655-EXIT.
014850     IF WS-PM-MM = 2 AND WS-LEAP-YEAR
014860         MOVE 29 TO WS-PM-LAST-DD
014870     END-IF.
014880     MOVE WS-PM-CCYY TO WS-WB-CCYY.
014890     MOVE WS-PM-MM   TO WS-WB-MM.
014900     MOVE 1          TO WS-WB-DD.
014910     MOVE WS-WINDOW-BUILD TO WS-WINDOW-START-X.
014920     MOVE WS-PM-LAST-DD TO WS-WB-DD.
014930     MOVE WS-WINDOW-BUILD TO WS-WINDOW-END-X.
014940 652-EXIT.
014950     EXIT.
014960*
014970*        YEAR-TO-DATE WINDOW -- JANUARY 1ST OF THE CURRENT YEAR THROUGH
014980*        TODAY, INCLUSIVE.
014990 653-CALC-YTD.
015000     MOVE WS-TODAY-CCYY TO WS-WB-CCYY.
015010     MOVE 1             TO WS-WB-MM.
015020     MOVE 1             TO WS-WB-DD.
015030     MOVE WS-WINDOW-BUILD TO WS-WINDOW-START-X.
015040     MOVE WS-TODAY-X      TO WS-WINDOW-END-X.
015050 653-EXIT.
015060     EXIT.
015070*
015080*        PREVIOUS-YEAR WINDOW -- ALL OF LAST CALENDAR YEAR, JAN 1
015090*        THROUGH DEC 31.  NO LEAP-YEAR CHECK NEEDED HERE SINCE DEC 31
015100*        EXISTS IN EVERY YEAR REGARDLESS.
015110 654-CALC-PYR.
015120     COMPUTE WS-WB-CCYY = WS-TODAY-CCYY - 1.
015130     MOVE 1  TO WS-WB-MM.
015140     MOVE 1  TO WS-WB-DD.
015150     MOVE WS-WINDOW-BUILD TO WS-WINDOW-START-X.
015160     MOVE 12 TO WS-WB-MM.
015170     MOVE 31 TO WS-WB-DD.
015180     MOVE WS-WINDOW-BUILD TO WS-WINDOW-END-X.
015190 654-EXIT.
015200     EXIT.
015210*
015220****************************************************************
015230* 655-XXX  --  LEAP-YEAR TEST, STANDARD GREGORIAN RULE, WORKED  *
015240* OUT BY HAND WITH DIVIDE/REMAINDER (NO FUNCTION MOD ON THIS    *
015250* COMPILER).                                                     TKT0097
015260****************************************************************
015270 655-LEAP-CHECK.
015280     MOVE 'N' TO WS-LEAP-SW.
015290     DIVIDE WS-PM-CCYY BY 4 GIVING WS-LEAP-Q4
015300             REMAINDER WS-LEAP-R4.
015310     IF WS-LEAP-R4 = 0
015320         DIVIDE WS-PM-CCYY BY 100 GIVING WS-LEAP-Q100
015330                 REMAINDER WS-LEAP-R100
015340         IF WS-LEAP-R100 NOT = 0
015350             SET WS-LEAP-YEAR TO TRUE
015360         ELSE
015370             DIVIDE WS-PM-CCYY BY 400 GIVING WS-LEAP-Q400
015380                     REMAINDER WS-LEAP-R400
015390             IF WS-LEAP-R400 = 0
015400                 SET WS-LEAP-YEAR TO TRUE
015410             END-IF
015420         END-IF
015430     END-IF.
015440 655-EXIT.
015450     EXIT.
015460*
015470*        ONE VIEW-TABLE ROW'S WINDOW TEST FOR 650-PERIOD-REPORT -- THE
015480*        ROW PRINTS ONLY IF ITS TRANSACTION DATE FALLS ON OR BETWEEN
015490*        THE START AND END BOUNDS 650-PERIOD-REPORT ALREADY WORKED OUT.
015500*        ONE VIEW-TABLE ROW'S TEST FOR 650-PERIOD-REPORT -- PRINTS
015510*        ONLY WHEN THE ROW'S DATE FALLS INSIDE THE DERIVED WINDOW.
015520 660-PERIOD-ONE-ROW.
015530     IF WS-VUE-TRAN-DATE-X(VUE-IDX) >= WS-WINDOW-START-X
015540        AND WS-VUE-TRAN-DATE-X(VUE-IDX) <= WS-WINDOW-END-X
015550         PERFORM 500-WRITE-REPORT-LINE THRU 500-EXIT
015560     END-IF.
015570 660-EXIT.
015580     EXIT.
015590*
015600****************************************************************
015610* 700-XXX / 710-XXX  --  VENDOR AND DESCRIPTION SUBSTRING        *
015620* SEARCH.  QUERY IS LOWERCASED ONCE, THEN EACH VISIBLE ROW'S     *
015630* VENDOR (OR DESCRIPTION) IS LOWERCASED AND SCANNED FOR IT.      *
015640* CASE-INSENSITIVE, MATCHES ANYWHERE IN THE FIELD.               *
015650****************************************************************
015660 700-SEARCH-VENDOR.
015670     MOVE 'N' TO WS-ANY-PRINTED-SW.
015680     MOVE CTL-SEARCH-QUERY TO WS-QUERY-TEXT.
015690     INSPECT WS-QUERY-TEXT CONVERTING WS-ALPHA-UPPER
015700             TO WS-ALPHA-LOWER.
015710*        VENDOR NAMES ROUTINELY CARRY AN EMBEDDED BLANK ("WHOLE
015720*        FOODS") SO THE QUERY LENGTH USES THE SAME TRAILING-SPACE
015730*        SCAN 335-CALC-TRIM-LEN USES -- A "CHARACTERS BEFORE
015740*        INITIAL SPACE" TALLY WOULD CUT THE QUERY AT ITS FIRST
015750*        WORD AND TURN A PHRASE SEARCH INTO A ONE-WORD SEARCH.   REQ34488
015760     MOVE WS-QUERY-TEXT TO WS-TRIM-SRC.
015770     PERFORM 335-CALC-TRIM-LEN THRU 335-EXIT.
015780     MOVE WS-TRIM-LEN TO WS-QUERY-LEN.
015790     IF WS-VIEW-COUNT > 0
015800         PERFORM 701-VENDOR-ONE-ROW  THRU 701-EXIT
015810                 VARYING VUE-IDX FROM 1 BY 1
015820                 UNTIL VUE-IDX > WS-VIEW-COUNT
015830     END-IF.
015840     IF NOT WS-ANY-PRINTED
015850         WRITE RPT-LINE-OUT FROM WS-MSG-NO-SEARCH-HITS
015860         ADD 1 TO WS-LINES-WRITTEN-CNT
015870     END-IF.
015880 700-EXIT.
015890     EXIT.
015900*
015910*        ONE VIEW-TABLE ROW'S TEST FOR 700-SEARCH-VENDOR -- THE HIT IS
015920*        CASE-INSENSITIVE AND A SUBSTRING MATCH, NOT AN EXACT ONE, SINCE
015930*        TELLERS RARELY KEY A VENDOR NAME THE SAME WAY TWICE.
015940*        LOWERCASES THE VENDOR FIELD EACH CALL RATHER THAN ONCE UP
015950*        FRONT -- THE VIEW TABLE ITSELF IS NEVER ALTERED IN PLACE.
015960 701-VENDOR-ONE-ROW.
015970     MOVE WS-VUE-VENDOR(VUE-IDX) TO WS-SCAN-FIELD.
015980     INSPECT WS-SCAN-FIELD CONVERTING WS-ALPHA-UPPER
015990             TO WS-ALPHA-LOWER.
016000     PERFORM 720-FIELD-CONTAINS  THRU 720-EXIT.
016010     IF WS-CONTAINS-YES
016020         PERFORM 500-WRITE-REPORT-LINE THRU 500-EXIT
016030     END-IF.
016040 701-EXIT.
016050     EXIT.
016060*
016070*        SAME SHAPE AS 700-SEARCH-VENDOR BUT AGAINST THE DESCRIPTION
016080*        FIELD -- KEPT AS ITS OWN ACTION CODE SINCE THE OLD "FIND" CARD
016090*        THAT DID BOTH AT ONCE WAS TOO EASY TO KEY WRONG.
016100 710-SEARCH-DESC.
016110     MOVE 'N' TO WS-ANY-PRINTED-SW.
016120     MOVE CTL-SEARCH-QUERY TO WS-QUERY-TEXT.
016130     INSPECT WS-QUERY-TEXT CONVERTING WS-ALPHA-UPPER
016140             TO WS-ALPHA-LOWER.
016150*        SAME EMBEDDED-BLANK PROBLEM AS 700-SEARCH-VENDOR -- A
016160*        DESCRIPTION LIKE "COFFEE SHOP" NEEDS ITS FULL LENGTH,
016170*        NOT JUST THE FIRST WORD, SO THIS USES THE SAME TRAILING-
016180*        SPACE SCAN 335-CALC-TRIM-LEN USES RATHER THAN TALLYING   REQ34488
016190*        CHARACTERS BEFORE INITIAL SPACE.
016200     MOVE WS-QUERY-TEXT TO WS-TRIM-SRC.
016210     PERFORM 335-CALC-TRIM-LEN THRU 335-EXIT.
016220     MOVE WS-TRIM-LEN TO WS-QUERY-LEN.
016230     IF WS-VIEW-COUNT > 0
016240         PERFORM 711-DESC-ONE-ROW    THRU 711-EXIT
016250                 VARYING VUE-IDX FROM 1 BY 1
016260                 UNTIL VUE-IDX > WS-VIEW-COUNT
016270     END-IF.
016280     IF NOT WS-ANY-PRINTED
016290         WRITE RPT-LINE-OUT FROM WS-MSG-NO-SEARCH-HITS
016300         ADD 1 TO WS-LINES-WRITTEN-CNT
016310     END-IF.
016320 710-EXIT.
016330     EXIT.
016340*
016350*        ONE VIEW-TABLE ROW'S TEST FOR 710-SEARCH-DESC.
016360*        IDENTICAL SHAPE TO 701-VENDOR-ONE-ROW, DESCRIPTION FIELD
016370*        IN PLACE OF VENDOR.
016380 711-DESC-ONE-ROW.
016390     MOVE WS-VUE-DESCRIPTION(VUE-IDX) TO WS-SCAN-FIELD.
016400     INSPECT WS-SCAN-FIELD CONVERTING WS-ALPHA-UPPER
016410             TO WS-ALPHA-LOWER.
016420     PERFORM 720-FIELD-CONTAINS  THRU 720-EXIT.
016430     IF WS-CONTAINS-YES
016440         PERFORM 500-WRITE-REPORT-LINE THRU 500-EXIT
016450     END-IF.
016460 711-EXIT.
016470     EXIT.
016480*
016490****************************************************************
016500* 720-XXX  --  GENERIC "DOES WS-SCAN-FIELD CONTAIN WS-QUERY-    *
016510* TEXT" TEST USED BY BOTH THE VENDOR/DESCRIPTION SEARCH AND THE *
016520* CUSTOM SEARCH BELOW.  BOTH FIELDS MUST ALREADY BE LOWERCASED. *
016530****************************************************************
016540 720-FIELD-CONTAINS.
016550     MOVE 'N' TO WS-CONTAINS-SW.
016560     IF WS-QUERY-LEN = 0 OR WS-QUERY-LEN > WS-SCAN-LEN
016570         GO TO 720-EXIT
016580     END-IF.
016590     COMPUTE WS-M = WS-SCAN-LEN - WS-QUERY-LEN + 1.
016600     PERFORM 721-SCAN-POS        THRU 721-EXIT
016610             VARYING WS-SCAN-POS FROM 1 BY 1
016620             UNTIL WS-SCAN-POS > WS-M
016630             OR WS-CONTAINS-YES.
016640 720-EXIT.
016650     EXIT.
016660*
016670*        CHARACTER-BY-CHARACTER SCAN BODY FOR 720-FIELD-CONTAINS -- NO
016680*        INTRINSIC FUNCTION ON THIS COMPILER TO DO A SUBSTRING TEST, SO
016690*        THE SCAN IS WORKED OUT BY HAND WITH REFERENCE MODIFICATION.
016700*        TESTS ONE STARTING POSITION; 720-FIELD-CONTAINS VARIES
016710*        WS-SCAN-POS ACROSS EVERY POSITION A MATCH COULD START AT.
016720 721-SCAN-POS.
016730     IF WS-SCAN-FIELD(WS-SCAN-POS:WS-QUERY-LEN)
016740        = WS-QUERY-TEXT(1:WS-QUERY-LEN)
016750         SET WS-CONTAINS-YES TO TRUE
016760     END-IF.
016770 721-EXIT.
016780     EXIT.
016790*
016800****************************************************************
016810* 750-XXX  --  CUSTOM SEARCH.  FIVE OPTIONAL CRITERIA -- BLANK   *
016820* ON THE CARD MEANS "NOT SUPPLIED" AND THAT CRITERION IS NOT     *
016830* APPLIED.  A ROW PRINTS ONLY WHEN IT PASSES EVERY SUPPLIED      *
016840* FILTER.                                                        TKT0188
016850****************************************************************
016860 750-CUSTOM-SEARCH.
016870*        A CRITERION IS "ON" ONLY IF THE CARD ACTUALLY CARRIED SOMETHING
016880*        IN THAT COLUMN -- A BLANK CRITERION NEVER DISQUALIFIES A ROW,
016890*        IT IS SIMPLY NOT CHECKED AT ALL (SEE 760-CUSTOM-ONE-ROW).
016900     MOVE 'N' TO WS-ANY-PRINTED-SW.
016910     MOVE 'N' TO WS-CUST-START-OK-SW WS-CUST-END-OK-SW
016920                 WS-CUST-DESC-OK-SW  WS-CUST-VENDOR-OK-SW.
016930     IF CTL-CUST-START-X NOT = SPACES
016940         SET WS-CUST-HAS-START TO TRUE
016950     END-IF.
016960     IF CTL-CUST-END-X NOT = SPACES
016970         SET WS-CUST-HAS-END TO TRUE
016980     END-IF.
016990     IF CTL-CUST-DESC NOT = SPACES
017000         SET WS-CUST-HAS-DESC TO TRUE
017010         MOVE CTL-CUST-DESC TO WS-SCAN-FIELD
017020         INSPECT WS-SCAN-FIELD CONVERTING WS-ALPHA-UPPER
017030                 TO WS-ALPHA-LOWER
017040         MOVE WS-SCAN-FIELD TO WS-CUST-DESC-LC
017050     END-IF.
017060     IF CTL-CUST-VENDOR NOT = SPACES
017070         SET WS-CUST-HAS-VENDOR TO TRUE
017080         MOVE CTL-CUST-VENDOR TO WS-SCAN-FIELD
017090         INSPECT WS-SCAN-FIELD CONVERTING WS-ALPHA-UPPER
017100                 TO WS-ALPHA-LOWER
017110         MOVE WS-SCAN-FIELD TO WS-CUST-VENDOR-LC
017120     END-IF.
017130     IF WS-VIEW-COUNT > 0
017140         PERFORM 760-CUSTOM-ONE-ROW  THRU 760-EXIT
017150                 VARYING VUE-IDX FROM 1 BY 1
017160                 UNTIL VUE-IDX > WS-VIEW-COUNT
017170     END-IF.
017180     IF NOT WS-ANY-PRINTED
017190         WRITE RPT-LINE-OUT FROM WS-MSG-NO-CUSTOM-HITS
017200         ADD 1 TO WS-LINES-WRITTEN-CNT
017210     END-IF.
017220 750-EXIT.
017230     EXIT.
017240*
017250*        ONE VIEW-TABLE ROW AGAINST ALL FIVE OPTIONAL CUSTOM-SEARCH
017260*        CRITERIA -- A CRITERION LEFT BLANK ON THE CARD IS SKIPPED,
017270*        NOT TREATED AS A NON-MATCH, SO THE CARD CAN FILTER ON JUST
017280*        ONE OR TWO FIELDS IF THAT IS ALL THE USER ASKS FOR.
017290 760-CUSTOM-ONE-ROW.
017300     MOVE 'Y' TO WS-CUST-PASS-SW.
017310     IF WS-CUST-HAS-START
017320        AND WS-VUE-TRAN-DATE-X(VUE-IDX) < CTL-CUST-START-X
017330         MOVE 'N' TO WS-CUST-PASS-SW
017340     END-IF.
017350     IF WS-CUST-PASS AND WS-CUST-HAS-END
017360        AND WS-VUE-TRAN-DATE-X(VUE-IDX) > CTL-CUST-END-X
017370         MOVE 'N' TO WS-CUST-PASS-SW
017380     END-IF.
017390     IF WS-CUST-PASS AND WS-CUST-HAS-DESC
017400         MOVE WS-VUE-DESCRIPTION(VUE-IDX) TO WS-SCAN-FIELD
017410         INSPECT WS-SCAN-FIELD CONVERTING WS-ALPHA-UPPER
017420                 TO WS-ALPHA-LOWER
017430         MOVE WS-CUST-DESC-LC TO WS-QUERY-TEXT
017440*        SAME EMBEDDED-BLANK FIX AS 700/710 -- TRAILING-SPACE SCAN
017450*        INSTEAD OF STOPPING THE LENGTH AT THE FIRST WORD.       REQ34488
017460         MOVE WS-QUERY-TEXT TO WS-TRIM-SRC
017470         PERFORM 335-CALC-TRIM-LEN THRU 335-EXIT
017480         MOVE WS-TRIM-LEN TO WS-QUERY-LEN
017490         PERFORM 720-FIELD-CONTAINS THRU 720-EXIT
017500         IF NOT WS-CONTAINS-YES
017510             MOVE 'N' TO WS-CUST-PASS-SW
017520         END-IF
017530     END-IF.
017540     IF WS-CUST-PASS AND WS-CUST-HAS-VENDOR
017550         MOVE WS-VUE-VENDOR(VUE-IDX) TO WS-SCAN-FIELD
017560         INSPECT WS-SCAN-FIELD CONVERTING WS-ALPHA-UPPER
017570                 TO WS-ALPHA-LOWER
017580         MOVE WS-CUST-VENDOR-LC TO WS-QUERY-TEXT
017590*        SAME EMBEDDED-BLANK FIX AS ABOVE.                       REQ34488
017600         MOVE WS-QUERY-TEXT TO WS-TRIM-SRC
017610         PERFORM 335-CALC-TRIM-LEN THRU 335-EXIT
017620         MOVE WS-TRIM-LEN TO WS-QUERY-LEN
017630         PERFORM 720-FIELD-CONTAINS THRU 720-EXIT
017640         IF NOT WS-CONTAINS-YES
017650             MOVE 'N' TO WS-CUST-PASS-SW
017660         END-IF
017670     END-IF.
017680     IF WS-CUST-PASS AND CTL-CUST-AMOUNT-GIVEN
017690         IF WS-VUE-AMOUNT(VUE-IDX) NOT = CTL-CUST-AMOUNT-X
017700             MOVE 'N' TO WS-CUST-PASS-SW
017710         END-IF
017720     END-IF.
017730     IF WS-CUST-PASS
017740         PERFORM 500-WRITE-REPORT-LINE THRU 500-EXIT
017750     END-IF.
017760 760-EXIT.
017770     EXIT.
017780*
017790****************************************************************
017800* 800-XXX  --  END OF RUN.  CLOSE EVERYTHING STILL OPEN AND      *
017810* DISPLAY THE RUN COUNTS FOR THE OPERATOR'S LOG.                 *
017820* NOTHING BELOW THIS PARAGRAPH TOUCHES A FILE AGAIN -- THE         *
017830* PROGRAM GOES STRAIGHT BACK TO 000-MAIN-CONTROL AND STOPS.        *
017840****************************************************************
017850 800-CLOSE-ALL.
017860     CLOSE PROF-FILE.
017870     CLOSE TRAN-FILE.
017880     CLOSE CTL-FILE.
017890     CLOSE RPT-FILE.
017900     DISPLAY 'LEDGB100 RUN TOTALS -'.
017910     DISPLAY '  PROFILES LOADED    : ' WS-PROF-LOADED-CNT.
017920     DISPLAY '  PROFILES SKIPPED   : ' WS-PROF-SKIPPED-CNT.
017930     DISPLAY '  TRANSACTIONS LOADED: ' WS-TRAN-LOADED-CNT.
017940     DISPLAY '  TRANSACTIONS SKIPPED: ' WS-TRAN-SKIPPED-CNT.
017950     DISPLAY '  DUPLICATES REJECTED: ' WS-TRAN-DUP-CNT.
017960     DISPLAY '  TRANSACTIONS POSTED: ' WS-POSTED-CNT.
017970     DISPLAY '  CARDS PROCESSED    : ' WS-CARDS-PROCESSED-CNT.
017980     DISPLAY '  CARDS REJECTED     : ' WS-CARDS-REJECTED-CNT.
017990     DISPLAY '  REPORT LINES WRITTEN: ' WS-LINES-WRITTEN-CNT.
018000 800-EXIT.
018010     EXIT.
