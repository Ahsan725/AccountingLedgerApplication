000100***************************************************************
000200*                                                               *
000300*   LDGTRAN  --  LEDGER TRANSACTION RECORD                      *
000400*                                                               *
000500*   ONE ENTRY = ONE POSTED TRANSACTION (DEPOSIT OR PAYMENT).    *
000600*   THE SOURCE FILE (TRANSACT.DAT) IS VARIABLE-WIDTH TEXT,      *
000700*   FIELDS SEPARATED BY '|' IN THE ORDER SHOWN BELOW:           *
000800*                                                               *
000900*       USERID | DATE | TIME | DESCRIPTION | VENDOR | AMOUNT    *
001000*                                                               *
001100*   THE WORKING FORM BELOW IS WHAT THE LEDGER TABLE (AND THE    *
001200*   LISTING/REPORT LOGIC) ACTUALLY OPERATE ON, AFTER UNSTRING   *
001300*   HAS SPLIT THE '|' DELIMITED LINE.  :TAG: IS REPLACED BY THE *
001400*   CALLING PROGRAM SO THE SAME LAYOUT CAN BE USED FOR BOTH THE *
001500*   LOAD-TIME WORK RECORD AND EACH SLOT OF THE LEDGER TABLE.    *
001600*   COPYBOOK STARTS AT THE 10-LEVEL (NO 01 OF ITS OWN) SO ONE   *
001610*   CALLER CAN GROUP IT UNDER A WORKING-STORAGE 01 AND ANOTHER  *
001620*   CAN GROUP IT UNDER AN OCCURS TABLE ENTRY -- SEE LEDGB100.   *
001700*                                                               *
001800*   MAINT HISTORY.                                              *
001900*     1989-04-11 DWK  INITIAL CUT -- LEDGER CONVERSION PROJECT  *
002000*     1991-09-30 RPC  ADDED TRAN-TYPE DERIVATION FLAG           *
002100*     1994-02-08 DWK  PADDED RECORD -- ROOM FOR FUTURE DESC LEN *
002200*     1998-11-02 SKT  Y2K -- DATE KEPT AS 4-DIGIT YYYY, NO CHG  *
002300*                     NEEDED HERE, CF MAINT LOG IN LEDGB100.    *
002400*     2004-03-19 LMT  REQUEST #31820 -- COPYBOOK RE-CUT TO      *
002410*                     START AT THE 10-LEVEL SO IT CAN BE COPIED *
002420*                     STRAIGHT INTO THE LEDGER/VIEW TABLES.     REQ31820
002430*     2007-06-05 PJH  REQUEST #34411 -- DROPPED -AMOUNT-X (A    *
002440*                     DEAD NON-PACKED MIRROR OF -AMOUNT NOBODY  *
002450*                     EVER READ BACK) AND -ROW-DELETED-SW/88    *
002460*                     ROW-DELETED (NEVER SET, NEVER TESTED --   *
002470*                     THERE IS NO DELETE ACTION ON THIS LEDGER).REQ34411
002500***************************************************************
002600     10  :TAG:-USER-ID           PIC 9(05).
002700     10  :TAG:-TRAN-DATE.
002800         15  :TAG:-TRAN-DATE-X   PIC X(10).
002900     10  :TAG:-TRAN-DATE-R REDEFINES :TAG:-TRAN-DATE.
003000         15  :TAG:-TRAN-YYYY     PIC 9(4).
003100         15  FILLER              PIC X.
003200         15  :TAG:-TRAN-MM       PIC 9(2).
003300         15  FILLER              PIC X.
003400         15  :TAG:-TRAN-DD       PIC 9(2).
003500     10  :TAG:-TRAN-TIME.
003600         15  :TAG:-TRAN-TIME-X   PIC X(8).
003700     10  :TAG:-TRAN-TIME-R REDEFINES :TAG:-TRAN-TIME.
003800         15  :TAG:-TRAN-HH       PIC 9(2).
003900         15  FILLER              PIC X.
004000         15  :TAG:-TRAN-MI       PIC 9(2).
004100         15  FILLER              PIC X.
004200         15  :TAG:-TRAN-SS       PIC 9(2).
004300     10  :TAG:-DESCRIPTION       PIC X(30).
004400     10  :TAG:-VENDOR            PIC X(30).
004600     10  :TAG:-AMOUNT            PIC S9(9)V99 COMP-3.
004700     10  :TAG:-TYPE-SW           PIC X(6).
004800         88  :TAG:-TYPE-DEBIT    VALUE 'debit '.
004900         88  :TAG:-TYPE-CREDIT   VALUE 'credit'.
005200     10  FILLER                  PIC X(17) VALUE SPACES.
