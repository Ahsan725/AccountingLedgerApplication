000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SHOP                     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    LEDGB200.
000700 AUTHOR.        D W KOVACS.
000800 INSTALLATION.  GENERAL LEDGER SYSTEMS GROUP.
000900 DATE-WRITTEN.  05/02/89.
001000 DATE-COMPILED. 05/02/89.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300****************************************************************
001400* CHANGE LOG.                                                   *
001500*                                                                *
001600*   05/02/89  DWK  INITIAL WRITE-UP.  SPLIT OUT OF LEDGB100 SO  *
001700*                  THE SAME ONE-LINE REPORT FORMAT IS SHARED BY *
001800*                  EVERY LISTING, PERIOD REPORT AND SEARCH.     *
001900*   11/14/90  RPC  VENDOR COLUMN NOW SHOWS ONLY FIRST 20 CHARS  *
002000*                  OF A 30-CHAR FIELD PER ACCTG DEPT REQUEST.   *
002100*   09/30/91  RPC  DERIVE TRAN-TYPE-SW HERE INSTEAD OF IN THE   *
002200*                  CALLING PROGRAM -- ONE PLACE TO MAINTAIN.    TKT1142
002300*   02/08/94  DWK  WIDENED AMOUNT EDIT PICTURE, 8 DIGITS WAS    *
002400*                  NOT ENOUGH FOR THE BIGGER CUSTOMER ACCOUNTS. *
002500*   11/02/98  SKT  Y2K REVIEW -- DATE/TIME ARE PASSED AS TEXT   *
002600*                  FROM THE CALLER, NOTHING TO FIX HERE.        Y2K-004
002700*   06/19/03  LMT  REQUEST #30071 -- NO FUNCTIONAL CHANGE, JUST *
002800*                  ADDED WS-CALL-COUNT FOR THE OPS RUN LOG.     REQ30071
002850*   03/19/04  LMT  REQUEST #31820 -- LDGTRAN RE-CUT TO START AT *
002860*                  THE 10-LEVEL, NO CHANGE NEEDED HERE SINCE    *
002870*                  LK-TRAN-REC ALREADY WRAPS THE COPY IN 01.    REQ31820
002900****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800*
003900 77  WS-CALL-COUNT               PIC S9(07) COMP VALUE +0.
004000*
004100****************************************************************
004200* ONE-LINE REPORT FORMAT -- SHARED BY EVERY LISTING, PERIOD     *
004300* REPORT AND SEARCH IN LEDGB100.  COLUMNS ARE SEPARATED BY TWO  *
004400* SPACES; SEE REPORTS SECTION OF THE RUNBOOK FOR THE LAYOUT.    *
004500****************************************************************
004600 01  WS-REPORT-LINE.
004700     05  WS-RL-DATE              PIC X(10).
004800     05  FILLER                  PIC X(02) VALUE SPACES.
004900     05  WS-RL-DESCRIPTION       PIC X(30).
005000     05  FILLER                  PIC X(02) VALUE SPACES.
005100     05  WS-RL-VENDOR            PIC X(30) JUSTIFIED LEFT.
005200     05  FILLER                  PIC X(02) VALUE SPACES.
005300     05  WS-RL-AMOUNT            PIC X(30) JUSTIFIED RIGHT.
005400     05  FILLER                  PIC X(02) VALUE SPACES.
005500     05  WS-RL-TYPE              PIC X(12).
005600     05  FILLER                  PIC X(02) VALUE SPACES.
005700     05  WS-RL-TIME              PIC X(12).
005800*
005900 01  WS-AMOUNT-EDIT-AREA.
006000     05  WS-AMOUNT-ED            PIC -ZZZ,ZZZ,ZZZ.99.
006050 01  WS-AMOUNT-EDIT-R REDEFINES WS-AMOUNT-EDIT-AREA.
006060*        RAW CHARACTER VIEW OF THE EDITED AMOUNT -- USED ONLY     *
006070*        IF OPS NEEDS TO DUMP THE FIELD WIDTH FOR A RUNBOOK CHECK.*
006080     05  WS-AMOUNT-ED-X          PIC X(14).
006100*
006200 LINKAGE SECTION.
006300 01  LK-TRAN-REC.
006400     COPY LDGTRAN REPLACING ==:TAG:== BY ==LK==.
006500 01  LK-FORMATTED-LINE           PIC X(134).
006600*
006700****************************************************************
006800 PROCEDURE DIVISION USING LK-TRAN-REC, LK-FORMATTED-LINE.
006900****************************************************************
007000*
007100 000-FORMAT-RECORD.
007200     ADD +1 TO WS-CALL-COUNT.
007300     PERFORM 100-CLASSIFY-TYPE THRU 100-EXIT.
007400     PERFORM 200-EDIT-AMOUNT   THRU 200-EXIT.
007500     PERFORM 300-BUILD-LINE    THRU 300-EXIT.
007600     GOBACK.
007700*
007800 100-CLASSIFY-TYPE.
007900     IF LK-AMOUNT < 0
008000         SET LK-TYPE-CREDIT TO TRUE
008100     ELSE
008200         SET LK-TYPE-DEBIT TO TRUE
008300     END-IF.
008400 100-EXIT.
008500     EXIT.
008600*
008700 200-EDIT-AMOUNT.
008800     MOVE LK-AMOUNT TO WS-AMOUNT-ED.
008900 200-EXIT.
009000     EXIT.
009100*
009200 300-BUILD-LINE.
009300     MOVE LK-TRAN-DATE-X         TO WS-RL-DATE.
009400     MOVE LK-DESCRIPTION         TO WS-RL-DESCRIPTION.
009500*        SHOP RULE -- ONLY THE FIRST 20 CHARACTERS OF THE        TKT1142
009600*        30-CHAR VENDOR NAME ARE EVER SHOWN ON A LISTING.        TKT1142
009700     MOVE SPACES                 TO WS-RL-VENDOR.
009800     MOVE LK-VENDOR(1:20)        TO WS-RL-VENDOR.
009900     MOVE WS-AMOUNT-ED           TO WS-RL-AMOUNT.
010000     MOVE LK-TYPE-SW             TO WS-RL-TYPE.
010100     MOVE LK-TRAN-TIME-X         TO WS-RL-TIME.
010200     MOVE WS-REPORT-LINE         TO LK-FORMATTED-LINE.
010300 300-EXIT.
010400     EXIT.
