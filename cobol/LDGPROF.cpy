000100***************************************************************
000200*                                                               *
000300*   LDGPROF  --  USER PROFILE RECORD                            *
000400*                                                               *
000500*   ONE ENTRY PER AUTHORIZED USER OF THE LEDGER.  SOURCE FILE   *
000600*   (PROFILE.DAT) IS VARIABLE-WIDTH TEXT, '|' DELIMITED:        *
000700*                                                               *
000800*       USERID | NAME | PIN | ACCESS                           *
000900*                                                               *
001000*   ACCESS IS OPTIONAL ON THE INCOMING ROW -- A MISSING OR      *
001100*   NON-"TRUE" VALUE MEANS ORDINARY (NON-ADMIN) USER.           *
001200*                                                               *
001300*   COPYBOOK STARTS AT THE 10-LEVEL (NO 01 OF ITS OWN) SO THE   *
001310*   SAME LAYOUT DROPS IN UNDER AN OCCURS TABLE ENTRY IN         *
001320*   LEDGB100 WITHOUT A CONFLICTING NESTED 01.                   *
001400*                                                               *
001500*   MAINT HISTORY.                                              *
001600*     1989-04-18 DWK  INITIAL CUT -- LEDGER CONVERSION PROJECT  *
001700*     1992-06-02 RPC  WIDENED PRF-NAME 20 -> 30 PER USER REQUEST*
001800*     1998-11-02 SKT  Y2K REVIEW -- NO DATE FIELDS HERE, N/C    *
001900*     2004-03-19 LMT  REQUEST #31820 -- COPYBOOK RE-CUT TO      *
001910*                     START AT THE 10-LEVEL, SAME AS LDGTRAN.   REQ31820
002000***************************************************************
002100     10  :TAG:-USER-ID           PIC 9(05).
002200     10  :TAG:-USER-ID-R REDEFINES :TAG:-USER-ID.
002300         15  :TAG:-USER-ID-X     PIC X(05).
002400     10  :TAG:-NAME              PIC X(30).
002500     10  :TAG:-PIN               PIC X(08).
002600     10  :TAG:-ACCESS            PIC X(05).
002700     10  :TAG:-ACCESS-UC         PIC X(05).
002800         88  :TAG:-IS-ADMIN      VALUE 'TRUE '.
002900     10  :TAG:-ROW-IN-USE-SW     PIC X(01) VALUE 'N'.
003000         88  :TAG:-ROW-IN-USE    VALUE 'Y'.
003100     10  FILLER                  PIC X(20) VALUE SPACES.
